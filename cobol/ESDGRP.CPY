000100******************************************************************
000200* ESDGRP  -  EXPENSE-SETTLEMENT GROUP MASTER RECORD LAYOUT
000300* SYSTEM.......  ESD  EXPENSE SETTLEMENT AND DEBT SIMPLIFICATION
000400* FILE.........  GROUPS INPUT (LINE SEQUENTIAL, FIXED FIELDS)
000500* MAINTAINED BY.  R. LUCERO
000600******************************************************************
000700* 1987-04-02 RTL  TKT-0031  ORIGINAL LAYOUT FOR GROUP LOAD FILE.
000800* 1991-11-14 RTL  TKT-0207  WIDENED GROUP-DESC TO 40 PER USER REQ.
000900* 1999-01-08 DKM  TKT-Y2K1  Y2K REVIEW - NO DATE FIELDS ON RECORD.
001000******************************************************************
001100 01  ESD-GROUP-RECORD.
001200     05  GRP-GROUP-ID              PIC X(08).
001300     05  GRP-GROUP-NAME            PIC X(30).
001400     05  GRP-GROUP-DESC            PIC X(40).
001500     05  GRP-GROUP-CURR            PIC X(03).
001600     05  FILLER                    PIC X(09).
001700
