000100******************************************************************
000200* ESDTRN  -  EXPENSE-SETTLEMENT TRANSACTION RECORD LAYOUT
000300* SYSTEM.......  ESD  EXPENSE SETTLEMENT AND DEBT SIMPLIFICATION
000400* FILE.........  TRANSACTIONS INPUT (LINE SEQUENTIAL)
000500*                ONE PHYSICAL LAYOUT COVERS THREE LOGICAL RECORD
000600*                TYPES, IDENTIFIED BY TRN-RECORD-CDE:
000700*                  'EXP' EXPENSE HEADER      (ONE PER EXPENSE)
000800*                  'SHR' SHARE DETAIL         (ONE PER SHARER)
000900*                  'SET' SETTLEMENT           (ONE PER PAYMENT)
001000*                FILE IS SORTED BY GROUP, EXPENSE HEADERS PRECEDE
001100*                THEIR OWN SHARE DETAIL RECORDS.
001200* MAINTAINED BY.  R. LUCERO
001300******************************************************************
001400* 1987-04-09 RTL  TKT-0032  ORIGINAL EXPENSE HEADER LAYOUT ONLY.
001500* 1988-09-19 RTL  TKT-0088  ADDED SHR DETAIL REDEFINE FOR SPLITS.
001600* 1990-02-27 MHB  TKT-0151  ADDED SET REDEFINE FOR DEBT PAYMENTS.
001700* 1999-02-11 DKM  TKT-Y2K3  Y2K REVIEW - NO DATE FIELDS ON RECORD.
001800* 2004-08-05 JQP  TKT-0511  EXP-CURR MUST MATCH GROUP CURRENCY -
001900*                            SEE ESD0500 VALIDATION, NOT ON REC.
002000******************************************************************
002100 01  ESD-TRANSACTION-RECORD.
002200     05  TRN-RECORD-CDE            PIC X(03).
002300         88  TRN-IS-EXPENSE-HDR        VALUE 'EXP'.
002400         88  TRN-IS-SHARE-DTL          VALUE 'SHR'.
002500         88  TRN-IS-SETTLEMENT         VALUE 'SET'.
002600     05  TRN-GROUP-ID              PIC X(08).
002700     05  TRN-DETAIL-AREA.
002800         10  TRN-EXP-DETAIL.
002900             15  TRN-EXPENSE-ID        PIC X(08).
003000             15  TRN-EXP-DESC          PIC X(30).
003100             15  TRN-EXP-AMOUNT        PIC S9(9)V99.
003200             15  TRN-PAID-BY-ID        PIC X(08).
003300             15  TRN-SPLIT-TYPE        PIC X(01).
003400                 88  TRN-SPLIT-EQUAL       VALUE 'E'.
003500                 88  TRN-SPLIT-EXACT       VALUE 'X'.
003600                 88  TRN-SPLIT-PERCENT     VALUE 'P'.
003700             15  TRN-EXP-CURR          PIC X(03).
003800         10  TRN-SHR-DETAIL REDEFINES TRN-EXP-DETAIL.
003900             15  TRN-SHR-EXPENSE-ID    PIC X(08).
004000             15  TRN-SHR-USER-ID       PIC X(08).
004100             15  TRN-SHARE-VALUE       PIC S9(9)V99.
004200             15  FILLER                PIC X(34).
004300         10  TRN-SET-DETAIL REDEFINES TRN-EXP-DETAIL.
004400             15  TRN-PAYER-ID          PIC X(08).
004500             15  TRN-PAYEE-ID          PIC X(08).
004600             15  TRN-SETTLE-AMT        PIC S9(9)V99.
004700             15  FILLER                PIC X(34).
004800     05  FILLER                    PIC X(08).
004900
