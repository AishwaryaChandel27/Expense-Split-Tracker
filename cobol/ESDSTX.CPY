000100******************************************************************
000200* ESDSTX  -  SIMPLIFIED SETTLEMENT TRANSACTION RECORD LAYOUT
000300* SYSTEM.......  ESD  EXPENSE SETTLEMENT AND DEBT SIMPLIFICATION
000400* FILE.........  SETTLE-PLAN OUTPUT (LINE SEQUENTIAL)
000500*                ONE RECORD PER PAY-OFF PRODUCED BY THE GREEDY
000600*                DEBT SIMPLIFIER, ESD0400.
000700* MAINTAINED BY.  R. LUCERO
000800******************************************************************
000900* 1990-03-06 MHB  TKT-0153  ORIGINAL LAYOUT.
001000******************************************************************
001100 01  ESD-SIMPLIFIED-TXN-RECORD.
001200     05  STX-GROUP-ID              PIC X(08).
001300     05  STX-FROM-USER-ID          PIC X(08).
001400     05  STX-TO-USER-ID            PIC X(08).
001500     05  STX-TXN-AMOUNT            PIC S9(9)V99.
001600     05  FILLER                    PIC X(05).
001700
