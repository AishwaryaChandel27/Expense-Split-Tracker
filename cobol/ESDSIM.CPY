000100******************************************************************
000200* ESDSIM  -  CALL LINKAGE FOR ESD0400, THE DEBT SIMPLIFIER
000300* SYSTEM.......  ESD  EXPENSE SETTLEMENT AND DEBT SIMPLIFICATION
000400*                ESD0100 CALLS ESD0400 ONCE PER GROUP, AFTER ALL
000500*                EXPENSES AND SETTLEMENTS FOR THAT GROUP HAVE
000600*                BEEN POSTED, TO BUILD THE MINIMUM PAY-OFF PLAN.
000700*                THE MEMBER BALANCES THEMSELVES ARE READ FROM
000800*                THE SHARED W-MEMBER-TABLE (SEE ESDWRK) - THIS
000900*                AREA ONLY CARRIES THE RESULT.
001000* MAINTAINED BY.  R. LUCERO
001100******************************************************************
001200* 1990-02-27 MHB  TKT-0151  ORIGINAL SIMPLIFIER LINKAGE.
001300* 1996-05-20 MHB  TKT-0402  RAISED PLAN TABLE TO 200 ENTRIES TO
001400*                            MATCH THE MEMBER TABLE SIZE.
001500******************************************************************
001600 01  ESD-SIMPLIFY-AREA.
001700     05  SM-GROUP-ID               PIC X(08).
001800     05  SM-PLAN-COUNT             PIC 9(4)  COMP.
001900     05  SM-PLAN-ENTRY OCCURS 200 TIMES.
002000         10  SM-FROM-USER-ID       PIC X(08).
002100         10  SM-TO-USER-ID         PIC X(08).
002200         10  SM-TXN-AMOUNT         PIC S9(9)V99.
002300     05  SM-RESULT-CDE             PIC X(01).
002400         88  SM-RESULT-VALID           VALUE 'Y'.
002500         88  SM-RESULT-INVALID         VALUE 'N'.
002600     05  SM-REASON-MSG             PIC X(60).
002700     05  FILLER                    PIC X(04).
002800
