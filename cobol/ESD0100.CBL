000100******************************************************************
000200* PROGRAM....  ESD0100
000300* TITLE......  EXPENSE SETTLEMENT - GROUP AND EXPENSE COORDINATOR
000400* SYSTEM.....  ESD  EXPENSE SETTLEMENT AND DEBT SIMPLIFICATION
000500*
000600*   MAIN DRIVER OF THE SUITE.  READS THE GROUPS, USERS AND
000700*   TRANSACTIONS FILES (ALL SORTED BY GROUP-ID), REGISTERS EACH
000800*   GROUP AND ITS MEMBERS, POSTS EXPENSES AND SETTLEMENTS
000900*   THROUGH THE SPLITTER (ESD0200) AND LEDGER (ESD0300), RUNS
001000*   THE DEBT SIMPLIFIER (ESD0400) AT THE END OF EACH GROUP, AND
001100*   WRITES THE BALANCES, SETTLE-PLAN AND SUMMARY REPORT FILES.
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID. ESD0100.
001500 AUTHOR. R. T. LUCERO.
001600 INSTALLATION. DATA PROCESSING - MEMBER ACCOUNTS.
001700 DATE-WRITTEN. 04/02/1987.
001800 DATE-COMPILED.
001900 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002000******************************************************************
002100* C H A N G E   L O G
002200******************************************************************
002300* 1987-04-02 RTL  TKT-0031  ORIGINAL PROGRAM - GROUP AND MEMBER
002400*                            REGISTRATION ONLY, NO EXPENSES YET.
002500* 1987-04-09 RTL  TKT-0032  ADDED EXPENSE HEADER / SHARE DETAIL
002600*                            READS AND THE CALL TO ESD0200.
002700* 1988-01-11 RTL  TKT-0061  ADDED THE CALL TO ESD0300 TO POST
002800*                            EXPENSES AND SETTLEMENTS TO LEDGER.
002900* 1990-02-27 MHB  TKT-0151  ADDED SETTLEMENT RECORD PROCESSING
003000*                            AND THE END-OF-GROUP CALL TO THE
003100*                            NEW DEBT SIMPLIFIER, ESD0400.
003200* 1991-11-14 RTL  TKT-0207  WIDENED GROUP-DESC ON LOAD FILE.
003300* 1993-06-30 JQP  TKT-0344  ADDED DUPLICATE-MEMBER-NAME CHECK ON
003400*                            REGISTRATION PER AUDIT FINDING.
003500* 1996-05-20 MHB  TKT-0402  RAISED ALL WORK TABLES TO 200 GROUP
003600*                            MEMBERS - CAMPUS GROUPS OUTGREW 50.
003700* 1998-11-30 DKM  TKT-Y2K1  Y2K REVIEW - SUMMARY REPORT DATE
003800*                            STAMP NOW USES 4-DIGIT YEAR.
003900* 1999-02-11 DKM  TKT-Y2K3  Y2K REVIEW OF REMAINING PROGRAMS -
004000*                            NO OTHER DATE FIELDS FOUND HERE.
004100* 2003-11-19 JQP  TKT-0499  REJECTED-TRANSACTION DIAGNOSTICS NOW
004200*                            PRINTED ON THE SUMMARY REPORT.
004300* 2004-08-05 JQP  TKT-0511  ADDED EXPENSE CURRENCY MUST MATCH
004400*                            GROUP CURRENCY CHECK (CALLS ESD0500
004500*                            WITH VA-REQ-CURRENCY-MATCH).
004600* 2005-03-14 JQP  TKT-0528  BALOUT/PLANOUT WRITES WERE MOVING
004700*                            INTO BAL-/STX- FIELDS WITH NO COPY
004800*                            STATEMENT FOR EITHER LAYOUT - ADDED
004900*                            COPY ESDBAL AND COPY ESDSTX TO
005000*                            WORKING-STORAGE PER AUDIT FINDING.
005100* 2005-09-01 JQP  TKT-0529  ADDED PER-MEMBER TOTAL-OWES/OWED/NET
005200*                            ACCUMULATION OFF THE SETTLE-PLAN
005300*                            TABLE (6600-BUILD-DEBT-SUMMARY) AND
005400*                            PRINTED ON THE SUMMARY REPORT
005500*                            (7040-DEBT-SUMMARY-LOOP).
005600* 2006-02-10 MHB  TKT-0533  SETTLEMENT AMOUNT WAS BEING RUN PAST
005700*                            THE EXPENSE 'AM' VALIDATOR, WHICH
005800*                            WRONGLY CAPPED SETTLEMENTS AT THE
005900*                            EXPENSE CEILING.  NOW USES THE 'PA'
006000*                            POSITIVE-AMOUNT-ONLY REQUEST; THE
006100*                            SETTLEMENT CAP IS STILL ENFORCED IN
006200*                            ESD0300 VIA THE 'SC' REQUEST.
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS ESD-AMOUNT-CLASS IS '0' THRU '9'
006900     UPSI-0 ON STATUS IS ESD-DEBUG-ON
007000     UPSI-0 OFF STATUS IS ESD-DEBUG-OFF.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT GROUPS-FILE       ASSIGN TO GROUPIN
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS W-GROUPS-STATUS.
007600     SELECT USERS-FILE        ASSIGN TO USERSIN
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS W-USERS-STATUS.
007900     SELECT TRANSACTIONS-FILE ASSIGN TO TRANSIN
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS W-TRANS-STATUS.
008200     SELECT BALANCES-FILE     ASSIGN TO BALOUT
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS W-BALOUT-STATUS.
008500     SELECT SETTLE-PLAN-FILE  ASSIGN TO PLANOUT
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS W-PLANOUT-STATUS.
008800     SELECT SUMMARY-FILE      ASSIGN TO RPTOUT
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS W-RPTOUT-STATUS.
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  GROUPS-FILE
009400     LABEL RECORDS ARE STANDARD.
009500 01  FD-GROUP-RECORD.
009600     05  FD-GROUP-DATA             PIC X(89).
009700     05  FILLER                    PIC X(01).
009800 FD  USERS-FILE
009900     LABEL RECORDS ARE STANDARD.
010000 01  FD-MEMBER-RECORD.
010100     05  FD-MEMBER-DATA            PIC X(79).
010200     05  FILLER                    PIC X(01).
010300 FD  TRANSACTIONS-FILE
010400     LABEL RECORDS ARE STANDARD.
010500 01  FD-TRANSACTION-RECORD.
010600     05  FD-TRANSACTION-DATA       PIC X(79).
010700     05  FILLER                    PIC X(01).
010800 FD  BALANCES-FILE
010900     LABEL RECORDS ARE STANDARD.
011000 01  FD-BALANCE-RECORD.
011100     05  FD-BALANCE-DATA           PIC X(39).
011200     05  FILLER                    PIC X(01).
011300 FD  SETTLE-PLAN-FILE
011400     LABEL RECORDS ARE STANDARD.
011500 01  FD-SIMPLIFIED-TXN-RECORD.
011600     05  FD-SIMPLIFIED-TXN-DATA   PIC X(39).
011700     05  FILLER                    PIC X(01).
011800 FD  SUMMARY-FILE
011900     LABEL RECORDS ARE STANDARD.
012000 01  FD-SUMMARY-LINE.
012100     05  FD-SUMMARY-DATA           PIC X(131).
012200     05  FILLER                    PIC X(01).
012300 WORKING-STORAGE SECTION.
012400 77  W-PROGRAM-ID                  PIC X(08) VALUE 'ESD0100'.
012500 01  W-FILE-STATUS-AREA.
012600     05  W-GROUPS-STATUS           PIC X(02).
012700         88  W-GROUPS-OK               VALUE '00'.
012800         88  W-GROUPS-EOF              VALUE '10'.
012900     05  W-USERS-STATUS            PIC X(02).
013000         88  W-USERS-OK                VALUE '00'.
013100         88  W-USERS-EOF               VALUE '10'.
013200     05  W-TRANS-STATUS            PIC X(02).
013300         88  W-TRANS-OK                VALUE '00'.
013400         88  W-TRANS-EOF               VALUE '10'.
013500     05  W-BALOUT-STATUS           PIC X(02).
013600     05  W-PLANOUT-STATUS          PIC X(02).
013700     05  W-RPTOUT-STATUS           PIC X(02).
013800     05  FILLER                    PIC X(04).
013900 01  W-SWITCH-AREA.
014000     05  W-GROUPS-EOF-SW           PIC X(01) VALUE 'N'.
014100         88  W-NO-MORE-GROUPS          VALUE 'Y'.
014200     05  W-USERS-EOF-SW            PIC X(01) VALUE 'N'.
014300         88  W-NO-MORE-USERS           VALUE 'Y'.
014400     05  W-TRANS-EOF-SW            PIC X(01) VALUE 'N'.
014500         88  W-NO-MORE-TRANS           VALUE 'Y'.
014600     05  W-TRANS-HELD-SW           PIC X(01) VALUE 'N'.
014700         88  W-TRANS-IS-HELD           VALUE 'Y'.
014800     05  FILLER                    PIC X(04).
014900*
015000*    HOLD AREAS - THE READ-AHEAD RECORD FOR EACH FILE IS KEPT
015100*    HERE SO THE GROUP CONTROL BREAK CAN COMPARE THE NEXT
015200*    RECORD'S GROUP-ID BEFORE CONSUMING IT.
015300*
015400     COPY ESDGRP.
015500     COPY ESDMBR.
015600     COPY ESDTRN.
015700 01  W-WORK-AREA.
015800     05  W-SUB                     PIC 9(4)  COMP.
015900     05  W-SUB2                    PIC 9(4)  COMP.
016000     05  W-GROUP-MEMBER-COUNT      PIC 9(4)  COMP.
016100     05  W-GROUP-EXPENSE-COUNT     PIC 9(4)  COMP.
016200     05  W-GROUP-EXPENSE-TOTAL     PIC S9(9)V99.
016300     05  W-GRAND-MEMBER-COUNT      PIC 9(5)  COMP.
016400     05  W-GRAND-EXPENSE-COUNT     PIC 9(5)  COMP.
016500     05  W-GRAND-EXPENSE-TOTAL     PIC S9(11)V99.
016600     05  W-GRAND-REJECT-COUNT      PIC 9(5)  COMP.
016700     05  W-CURRENT-GROUP-ID        PIC X(08).
016800     05  W-CURRENT-GROUP-CURR      PIC X(03).
016900     05  W-DIVIDE-REMAINDER        PIC S9(9)V99.
017000     05  W-GRAND-EXPENSE-TOTAL-U REDEFINES
017100         W-GRAND-EXPENSE-TOTAL     PIC 9(11)V99.
017200     05  W-SUB3                    PIC 9(4)  COMP.
017300     05  W-DEBT-SEARCH-KEY         PIC X(08).
017400     05  W-DEBT-NET-AMT            PIC S9(9)V99.
017500     05  FILLER                    PIC X(04).
017600 01  W-EXPENSE-HOLD-AREA.
017700     05  W-EXP-ID-HOLD             PIC X(08).
017800     05  W-EXP-DESC-HOLD           PIC X(30).
017900     05  W-EXP-AMOUNT-HOLD         PIC S9(9)V99.
018000     05  W-EXP-AMOUNT-HOLD-U REDEFINES
018100         W-EXP-AMOUNT-HOLD         PIC 9(9)V99.
018200     05  W-EXP-PAYER-HOLD          PIC X(08).
018300     05  W-EXP-SPLIT-TYPE-HOLD     PIC X(01).
018400     05  W-EXP-CURR-HOLD           PIC X(03).
018500     05  W-EXP-REJECT-SW           PIC X(01).
018600         88  W-EXP-REJECTED            VALUE 'Y'.
018700     05  FILLER                    PIC X(04).
018800*
018900*    W-DEBT-SUM-AREA CARRIES EACH MEMBER'S RUNNING TOTAL-OWES
019000*    AND TOTAL-OWED, ACCUMULATED FROM THE SETTLE-PLAN TABLE BY
019100*    6600-BUILD-DEBT-SUMMARY, ONE ENTRY PER W-MEMBER-TABLE SLOT.
019200*
019300 01  W-DEBT-SUM-AREA.
019400     05  W-DEBT-SUM-ENTRY OCCURS 200 TIMES.
019500         10  W-DEBT-OWES-AMT       PIC S9(9)V99.
019600         10  W-DEBT-OWED-AMT       PIC S9(9)V99.
019700     05  FILLER                    PIC X(04).
019800 01  W-REPORT-LINE-AREA.
019900     05  W-RPT-LINE-1.
020000         10  FILLER                PIC X(01) VALUE SPACE.
020100         10  W-RPT-TEXT            PIC X(80).
020200         10  FILLER                PIC X(51) VALUE SPACES.
020300     05  W-RPT-LINE-1-U REDEFINES W-RPT-LINE-1
020400                                 PIC X(132).
020500     05  W-RPT-MONEY-EDIT          PIC ---,---,--9.99.
020600     05  W-RPT-MONEY-EDIT-2        PIC ---,---,--9.99.
020700     05  W-RPT-MONEY-EDIT-3        PIC ---,---,--9.99.
020800     05  W-RPT-STATUS-WORD         PIC X(07).
020900     05  W-RPT-COUNT-EDIT-1        PIC ZZZZ9.
021000     05  W-RPT-COUNT-EDIT-2        PIC ZZZZ9.
021100     05  W-RPT-COUNT-EDIT-3        PIC ZZZZ9.
021200 COPY ESDWRK.
021300 COPY ESDVAL.
021400 COPY ESDSPL.
021500 COPY ESDLGR.
021600 COPY ESDSIM.
021700 COPY ESDBAL.
021800 COPY ESDSTX.
021900 PROCEDURE DIVISION.
022000******************************************************************
022100* 0000-MAIN-LOGIC IS THE PROGRAM DRIVER.
022200******************************************************************
022300 0000-MAIN-LOGIC.
022400     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
022500     PERFORM 2000-PROCESS-ONE-GROUP THRU 2000-EXIT
022600         UNTIL W-NO-MORE-GROUPS.
022700     PERFORM 8000-WRITE-GRAND-TOTALS THRU 8000-EXIT.
022800     PERFORM 9900-TERMINATE THRU 9900-EXIT.
022900     STOP RUN.
023000
023100******************************************************************
023200* 1000-INITIALIZE - OPEN FILES AND PRIME THE READ-AHEAD FOR THE
023300* GROUPS FILE.  USERS AND TRANSACTIONS ARE PRIMED WHEN THE FIRST
023400* GROUP THAT NEEDS THEM IS PROCESSED.
023500******************************************************************
023600 1000-INITIALIZE.
023700     OPEN INPUT  GROUPS-FILE
023800                 USERS-FILE
023900                 TRANSACTIONS-FILE.
024000     OPEN OUTPUT BALANCES-FILE
024100                 SETTLE-PLAN-FILE
024200                 SUMMARY-FILE.
024300
024400     MOVE ZERO TO W-GRAND-MEMBER-COUNT.
024500     MOVE ZERO TO W-GRAND-EXPENSE-COUNT.
024600     MOVE ZERO TO W-GRAND-EXPENSE-TOTAL.
024700     MOVE ZERO TO W-REJECT-COUNT.
024800
024900     PERFORM 1100-READ-GROUP THRU 1100-EXIT.
025000     PERFORM 1200-READ-USER THRU 1200-EXIT.
025100     PERFORM 1300-READ-TRANS THRU 1300-EXIT.
025200
025300     MOVE '**** EXPENSE SETTLEMENT SUMMARY REPORT ****'
025400         TO W-RPT-TEXT.
025500     PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
025600 1000-EXIT.
025700     EXIT.
025800
025900 1100-READ-GROUP.
026000     READ GROUPS-FILE INTO ESD-GROUP-RECORD
026100         AT END MOVE 'Y' TO W-GROUPS-EOF-SW.
026200 1100-EXIT.
026300     EXIT.
026400
026500 1200-READ-USER.
026600     READ USERS-FILE INTO ESD-MEMBER-RECORD
026700         AT END MOVE 'Y' TO W-USERS-EOF-SW.
026800 1200-EXIT.
026900     EXIT.
027000
027100 1300-READ-TRANS.
027200     READ TRANSACTIONS-FILE INTO ESD-TRANSACTION-RECORD
027300         AT END MOVE 'Y' TO W-TRANS-EOF-SW.
027400 1300-EXIT.
027500     EXIT.
027600
027700******************************************************************
027800* 2000-PROCESS-ONE-GROUP - CONTROL BREAK ON GROUP-ID.  REGISTERS
027900* THE GROUP, ITS MEMBERS, POSTS ITS TRANSACTIONS, THEN CLOSES
028000* OUT THE GROUP WITH BALANCES, SIMPLIFIER AND SUMMARY LINES.
028100******************************************************************
028200 2000-PROCESS-ONE-GROUP.
028300     MOVE GRP-GROUP-ID TO W-CURRENT-GROUP-ID.
028400     MOVE ZERO TO W-MEMBER-COUNT.
028500     MOVE ZERO TO W-GROUP-MEMBER-COUNT.
028600     MOVE ZERO TO W-GROUP-EXPENSE-COUNT.
028700     MOVE ZERO TO W-GROUP-EXPENSE-TOTAL.
028800
028900     PERFORM 2100-REGISTER-GROUP THRU 2100-EXIT.
029000     PERFORM 1100-READ-GROUP THRU 1100-EXIT.
029100
029200     PERFORM 2200-REGISTER-MEMBER THRU 2200-EXIT
029300         UNTIL W-NO-MORE-USERS
029400         OR MBR-GROUP-ID NOT = W-CURRENT-GROUP-ID.
029500
029600     PERFORM 2300-PROCESS-TRANSACTION THRU 2300-EXIT
029700         UNTIL W-NO-MORE-TRANS
029800         OR TRN-GROUP-ID NOT = W-CURRENT-GROUP-ID.
029900
030000     PERFORM 6000-WRITE-BALANCES THRU 6000-EXIT.
030100     PERFORM 6500-RUN-SIMPLIFIER THRU 6500-EXIT.
030200     PERFORM 7000-WRITE-GROUP-SUMMARY THRU 7000-EXIT.
030300
030400     ADD W-GROUP-MEMBER-COUNT  TO W-GRAND-MEMBER-COUNT.
030500     ADD W-GROUP-EXPENSE-COUNT TO W-GRAND-EXPENSE-COUNT.
030600     ADD W-GROUP-EXPENSE-TOTAL TO W-GRAND-EXPENSE-TOTAL.
030700 2000-EXIT.
030800     EXIT.
030900
031000******************************************************************
031100* 2100-REGISTER-GROUP - VALIDATES THE GROUP CURRENCY AND STARTS
031200* A FRESH MEMBER TABLE FOR THE GROUP.
031300******************************************************************
031400 2100-REGISTER-GROUP.
031500     MOVE GRP-GROUP-CURR TO W-CURRENT-GROUP-CURR.
031600     MOVE 'CU'                  TO VA-REQUEST-CDE.
031700     MOVE W-CURRENT-GROUP-CURR  TO VA-CURRENCY-1.
031800     CALL 'ESD0500' USING ESD-VALIDATION-AREA.
031900     MOVE VA-CURRENCY-1 TO W-CURRENT-GROUP-CURR.
032000     IF VA-RESULT-INVALID
032100         ADD 1 TO W-REJECT-COUNT
032200         STRING 'GROUP ' W-CURRENT-GROUP-ID
032300             ' REJECTED - ' VA-REASON-MSG
032400             DELIMITED BY SIZE INTO W-RPT-TEXT
032500         PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT
032600     END-IF.
032700
032800     STRING 'GROUP ' W-CURRENT-GROUP-ID '  '
032900         GRP-GROUP-NAME '  CURRENCY '
033000         W-CURRENT-GROUP-CURR
033100         DELIMITED BY SIZE INTO W-RPT-TEXT.
033200     PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
033300 2100-EXIT.
033400     EXIT.
033500
033600******************************************************************
033700* 2200-REGISTER-MEMBER - ADDS ONE MEMBER TO W-MEMBER-TABLE WITH
033800* A ZERO OPENING BALANCE.  REJECTS A DUPLICATE MEMBER NAME
033900* WITHIN THE SAME GROUP.
034000******************************************************************
034100 2200-REGISTER-MEMBER.
034200     MOVE ZERO TO W-SUB.
034300     MOVE 1 TO W-SUB2.
034400 2210-DUP-CHECK-LOOP.
034500     IF W-SUB2 > W-MEMBER-COUNT
034600         GO TO 2220-ADD-MEMBER
034700     END-IF.
034800     IF W-MBR-USER-NAME(W-SUB2) = MBR-USER-NAME
034900         MOVE W-SUB2 TO W-SUB
035000         GO TO 2220-ADD-MEMBER
035100     END-IF.
035200     ADD 1 TO W-SUB2.
035300     GO TO 2210-DUP-CHECK-LOOP.
035400
035500 2220-ADD-MEMBER.
035600     IF W-SUB NOT = ZERO
035700         ADD 1 TO W-REJECT-COUNT
035800         STRING 'MEMBER ' MBR-USER-ID
035900             ' REJECTED - DUPLICATE NAME IN GROUP '
036000             W-CURRENT-GROUP-ID
036100             DELIMITED BY SIZE INTO W-RPT-TEXT
036200         PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT
036300     ELSE
036400         ADD 1 TO W-MEMBER-COUNT
036500         ADD 1 TO W-GROUP-MEMBER-COUNT
036600         MOVE MBR-USER-ID
036700             TO W-MBR-USER-ID(W-MEMBER-COUNT)
036800         MOVE MBR-USER-NAME
036900             TO W-MBR-USER-NAME(W-MEMBER-COUNT)
037000         MOVE ZERO TO W-MBR-BALANCE(W-MEMBER-COUNT)
037100         MOVE ZERO TO W-DEBT-OWES-AMT(W-MEMBER-COUNT)
037200         MOVE ZERO TO W-DEBT-OWED-AMT(W-MEMBER-COUNT)
037300     END-IF.
037400
037500     PERFORM 1200-READ-USER THRU 1200-EXIT.
037600 2200-EXIT.
037700     EXIT.
037800
037900******************************************************************
038000* 2300-PROCESS-TRANSACTION - DISPATCHES ONE TRANSACTIONS-FILE
038100* RECORD BY TRN-RECORD-CDE.  AN EXPENSE HEADER IS HELD IN
038200* W-EXPENSE-HOLD-AREA WHILE ITS SHARE DETAIL RECORDS ARE READ.
038300******************************************************************
038400 2300-PROCESS-TRANSACTION.
038500     IF TRN-IS-EXPENSE-HDR
038600         IF W-EXP-ID-HOLD NOT = SPACES
038700             PERFORM 3000-FINISH-EXPENSE THRU 3000-EXIT
038800         END-IF
038900         PERFORM 2400-START-EXPENSE THRU 2400-EXIT
039000     END-IF.
039100
039200     IF TRN-IS-SHARE-DTL
039300         PERFORM 2500-ADD-SHARE THRU 2500-EXIT
039400     END-IF.
039500
039600     IF TRN-IS-SETTLEMENT
039700         IF W-EXP-ID-HOLD NOT = SPACES
039800             PERFORM 3000-FINISH-EXPENSE THRU 3000-EXIT
039900         END-IF
040000         PERFORM 4000-PROCESS-SETTLEMENT THRU 4000-EXIT
040100     END-IF.
040200
040300     PERFORM 1300-READ-TRANS THRU 1300-EXIT.
040400
040500     IF W-NO-MORE-TRANS
040600         OR TRN-GROUP-ID NOT = W-CURRENT-GROUP-ID
040700         IF W-EXP-ID-HOLD NOT = SPACES
040800             PERFORM 3000-FINISH-EXPENSE THRU 3000-EXIT
040900         END-IF
041000     END-IF.
041100 2300-EXIT.
041200     EXIT.
041300
041400******************************************************************
041500* 2400-START-EXPENSE - CAPTURES THE HEADER OF A NEW EXPENSE AND
041600* VALIDATES THE AMOUNT RANGE, PAYER MEMBERSHIP, AND THE EXPENSE
041700* CURRENCY AGAINST THE GROUP CURRENCY.
041800******************************************************************
041900 2400-START-EXPENSE.
042000     MOVE SPACES TO W-EXP-ID-HOLD.
042100     MOVE 'N' TO W-EXP-REJECT-SW.
042200     MOVE TRN-EXPENSE-ID  TO W-EXP-ID-HOLD.
042300     MOVE TRN-EXP-DESC    TO W-EXP-DESC-HOLD.
042400     MOVE TRN-EXP-AMOUNT  TO W-EXP-AMOUNT-HOLD.
042500     MOVE TRN-PAID-BY-ID  TO W-EXP-PAYER-HOLD.
042600     MOVE TRN-SPLIT-TYPE  TO W-EXP-SPLIT-TYPE-HOLD.
042700     MOVE TRN-EXP-CURR    TO W-EXP-CURR-HOLD.
042800     MOVE ZERO TO SP-PARTICIPANT-COUNT.
042900
043000     MOVE 'AM'             TO VA-REQUEST-CDE.
043100     MOVE W-EXP-AMOUNT-HOLD TO VA-AMOUNT-1.
043200     CALL 'ESD0500' USING ESD-VALIDATION-AREA.
043300     IF VA-RESULT-INVALID
043400         MOVE 'Y' TO W-EXP-REJECT-SW
043500         PERFORM 2900-REJECT-EXPENSE THRU 2900-EXIT
043600         GO TO 2400-EXIT
043700     END-IF.
043800
043900     MOVE 'CM'              TO VA-REQUEST-CDE.
044000     MOVE W-EXP-CURR-HOLD   TO VA-CURRENCY-1.
044100     MOVE W-CURRENT-GROUP-CURR TO VA-CURRENCY-2.
044200     CALL 'ESD0500' USING ESD-VALIDATION-AREA.
044300     IF VA-RESULT-INVALID
044400         MOVE 'Y' TO W-EXP-REJECT-SW
044500         PERFORM 2900-REJECT-EXPENSE THRU 2900-EXIT
044600         GO TO 2400-EXIT
044700     END-IF.
044800
044900     PERFORM 1100-FIND-PAYER THRU 1100-FIND-PAYER-EXIT.
045000     IF W-SUB = ZERO
045100         MOVE 'Y' TO W-EXP-REJECT-SW
045200         MOVE 'PAYER IS NOT A MEMBER OF THIS GROUP'
045300             TO VA-REASON-MSG
045400         PERFORM 2900-REJECT-EXPENSE THRU 2900-EXIT
045500     END-IF.
045600 2400-EXIT.
045700     EXIT.
045800
045900******************************************************************
046000* 1100-FIND-PAYER - LOOKS UP W-EXP-PAYER-HOLD IN THE MEMBER
046100* TABLE, RETURNING THE SUBSCRIPT IN W-SUB OR ZERO.
046200******************************************************************
046300 1100-FIND-PAYER.
046400     MOVE ZERO TO W-SUB.
046500     MOVE 1 TO W-SUB2.
046600 1100-FIND-PAYER-LOOP.
046700     IF W-SUB2 > W-MEMBER-COUNT
046800         GO TO 1100-FIND-PAYER-EXIT
046900     END-IF.
047000     IF W-MBR-USER-ID(W-SUB2) = W-EXP-PAYER-HOLD
047100         MOVE W-SUB2 TO W-SUB
047200         GO TO 1100-FIND-PAYER-EXIT
047300     END-IF.
047400     ADD 1 TO W-SUB2.
047500     GO TO 1100-FIND-PAYER-LOOP.
047600 1100-FIND-PAYER-EXIT.
047700     EXIT.
047800
047900******************************************************************
048000* 2500-ADD-SHARE - APPENDS ONE SHARE-DETAIL RECORD TO THE
048100* SPLITTER PARTICIPANT TABLE FOR THE EXPENSE CURRENTLY HELD.
048200******************************************************************
048300 2500-ADD-SHARE.
048400     IF W-EXP-REJECTED
048500         GO TO 2500-EXIT
048600     END-IF.
048700     ADD 1 TO SP-PARTICIPANT-COUNT.
048800     MOVE TRN-SHR-USER-ID
048900         TO SP-PART-USER-ID(SP-PARTICIPANT-COUNT).
049000     MOVE TRN-SHARE-VALUE
049100         TO SP-PART-INPUT-VALUE(SP-PARTICIPANT-COUNT).
049200 2500-EXIT.
049300     EXIT.
049400
049500******************************************************************
049600* 2900-REJECT-EXPENSE - LOGS AN EXPENSE REJECTION TO THE
049700* SUMMARY REPORT AND THE REJECT COUNT.
049800******************************************************************
049900 2900-REJECT-EXPENSE.
050000     ADD 1 TO W-REJECT-COUNT.
050100     STRING 'EXPENSE ' W-EXP-ID-HOLD ' REJECTED - '
050200         VA-REASON-MSG
050300         DELIMITED BY SIZE INTO W-RPT-TEXT.
050400     PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
050500 2900-EXIT.
050600     EXIT.
050700
050800******************************************************************
050900* 3000-FINISH-EXPENSE - CALLS THE SPLITTER TO BUILD THE SHARE
051000* TABLE, THEN THE LEDGER TO POST IT, THEN CLEARS THE HOLD AREA.
051100******************************************************************
051200 3000-FINISH-EXPENSE.
051300     IF NOT W-EXP-REJECTED
051400         MOVE W-EXP-SPLIT-TYPE-HOLD TO SP-SPLIT-TYPE
051500         MOVE W-EXP-AMOUNT-HOLD     TO SP-EXP-AMOUNT
051600         CALL 'ESD0200' USING ESD-SPLITTER-AREA
051700         IF SP-RESULT-INVALID
051800             MOVE SP-REASON-MSG TO VA-REASON-MSG
051900             PERFORM 2900-REJECT-EXPENSE THRU 2900-EXIT
052000         ELSE
052100             MOVE 'PE'          TO LG-REQUEST-CDE
052200             MOVE W-EXP-PAYER-HOLD TO LG-PAYER-ID
052300             MOVE W-EXP-AMOUNT-HOLD TO LG-AMOUNT
052400             MOVE SP-PARTICIPANT-COUNT TO LG-PARTICIPANT-COUNT
052500             PERFORM 3100-COPY-SHARES THRU 3100-EXIT
052600                 VARYING W-SUB FROM 1 BY 1
052700                 UNTIL W-SUB > SP-PARTICIPANT-COUNT
052800             CALL 'ESD0300' USING ESD-LEDGER-AREA
052900             IF LG-RESULT-INVALID
053000                 MOVE LG-REASON-MSG TO VA-REASON-MSG
053100                 PERFORM 2900-REJECT-EXPENSE THRU 2900-EXIT
053200             ELSE
053300                 ADD 1 TO W-GROUP-EXPENSE-COUNT
053400                 ADD W-EXP-AMOUNT-HOLD TO W-GROUP-EXPENSE-TOTAL
053500             END-IF
053600         END-IF
053700     END-IF.
053800     MOVE SPACES TO W-EXP-ID-HOLD.
053900 3000-EXIT.
054000     EXIT.
054100
054200 3100-COPY-SHARES.
054300     MOVE SP-PART-USER-ID(W-SUB)   TO LG-PART-USER-ID(W-SUB).
054400     MOVE SP-PART-SHARE-AMT(W-SUB) TO LG-PART-SHARE-AMT(W-SUB).
054500 3100-EXIT.
054600     EXIT.
054700
054800******************************************************************
054900* 4000-PROCESS-SETTLEMENT - VALIDATES AND POSTS ONE SETTLEMENT
055000* RECORD THROUGH THE LEDGER.
055100******************************************************************
055200 4000-PROCESS-SETTLEMENT.
055300     MOVE 'PA'                  TO VA-REQUEST-CDE.
055400     MOVE TRN-SETTLE-AMT TO VA-AMOUNT-1.
055500     CALL 'ESD0500' USING ESD-VALIDATION-AREA.
055600     IF VA-RESULT-INVALID
055700         ADD 1 TO W-REJECT-COUNT
055800         STRING 'SETTLEMENT ' TRN-PAYER-ID ' TO '
055900             TRN-PAYEE-ID ' REJECTED - '
056000             VA-REASON-MSG
056100             DELIMITED BY SIZE INTO W-RPT-TEXT
056200         PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT
056300         GO TO 4000-EXIT
056400     END-IF.
056500
056600     MOVE 'PS'                  TO LG-REQUEST-CDE.
056700     MOVE TRN-PAYER-ID   TO LG-PAYER-ID.
056800     MOVE TRN-PAYEE-ID   TO LG-PAYEE-ID.
056900     MOVE TRN-SETTLE-AMT TO LG-AMOUNT.
057000     MOVE ZERO                 TO LG-PARTICIPANT-COUNT.
057100     CALL 'ESD0300' USING ESD-LEDGER-AREA.
057200     IF LG-RESULT-INVALID
057300         ADD 1 TO W-REJECT-COUNT
057400         STRING 'SETTLEMENT ' TRN-PAYER-ID ' TO '
057500             TRN-PAYEE-ID ' REJECTED - '
057600             LG-REASON-MSG
057700             DELIMITED BY SIZE INTO W-RPT-TEXT
057800         PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT
057900     END-IF.
058000 4000-EXIT.
058100     EXIT.
058200
058300******************************************************************
058400* 6000-WRITE-BALANCES - EMITS ONE BALANCE RECORD PER MEMBER OF
058500* THE CURRENT GROUP.
058600******************************************************************
058700 6000-WRITE-BALANCES.
058800     MOVE 1 TO W-SUB.
058900 6010-WRITE-LOOP.
059000     IF W-SUB > W-MEMBER-COUNT
059100         GO TO 6000-EXIT
059200     END-IF.
059300     MOVE SPACES TO FD-BALANCE-RECORD.
059400     MOVE W-CURRENT-GROUP-ID   TO BAL-GROUP-ID.
059500     MOVE W-MBR-USER-ID(W-SUB) TO BAL-USER-ID.
059600     MOVE W-MBR-BALANCE(W-SUB) TO BAL-BALANCE-AMT.
059700     WRITE FD-BALANCE-RECORD FROM ESD-BALANCE-RECORD.
059800     ADD 1 TO W-SUB.
059900     GO TO 6010-WRITE-LOOP.
060000 6000-EXIT.
060100     EXIT.
060200
060300******************************************************************
060400* 6500-RUN-SIMPLIFIER - CALLS ESD0400 AND WRITES ITS PLAN.
060500******************************************************************
060600 6500-RUN-SIMPLIFIER.
060700     MOVE W-CURRENT-GROUP-ID TO SM-GROUP-ID.
060800     CALL 'ESD0400' USING ESD-SIMPLIFY-AREA.
060900
061000     IF SM-RESULT-INVALID
061100         STRING 'GROUP ' W-CURRENT-GROUP-ID
061200             ' SETTLE-PLAN INVALID - '
061300             SM-REASON-MSG
061400             DELIMITED BY SIZE INTO W-RPT-TEXT
061500         PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT
061600     END-IF.
061700
061800     MOVE 1 TO W-SUB.
061900 6510-WRITE-LOOP.
062000     IF W-SUB > SM-PLAN-COUNT
062100         GO TO 6600-BUILD-DEBT-SUMMARY
062200     END-IF.
062300     MOVE SPACES TO FD-SIMPLIFIED-TXN-RECORD.
062400     MOVE W-CURRENT-GROUP-ID        TO STX-GROUP-ID.
062500     MOVE SM-FROM-USER-ID(W-SUB)    TO STX-FROM-USER-ID.
062600     MOVE SM-TO-USER-ID(W-SUB)      TO STX-TO-USER-ID.
062700     MOVE SM-TXN-AMOUNT(W-SUB)      TO STX-TXN-AMOUNT.
062800     WRITE FD-SIMPLIFIED-TXN-RECORD
062900         FROM ESD-SIMPLIFIED-TXN-RECORD.
063000     ADD 1 TO W-SUB.
063100     GO TO 6510-WRITE-LOOP.
063200
063300******************************************************************
063400* 6600-BUILD-DEBT-SUMMARY - PER TKT-0529, WALKS THE SETTLE-PLAN
063500* TABLE JUST WRITTEN AND ACCUMULATES EACH MEMBER'S TOTAL-OWES
063600* (WHAT THE PLAN HAS THEM PAYING OUT) AND TOTAL-OWED (WHAT THE
063700* PLAN HAS THEM COLLECTING) IN W-DEBT-SUM-AREA, FOR PRINTING BY
063800* 7040-DEBT-SUMMARY-LOOP.
063900******************************************************************
064000 6600-BUILD-DEBT-SUMMARY.
064100     MOVE 1 TO W-SUB2.
064200 6610-SUMMARY-LOOP.
064300     IF W-SUB2 > SM-PLAN-COUNT
064400         GO TO 6500-EXIT
064500     END-IF.
064600     MOVE SM-FROM-USER-ID(W-SUB2) TO W-DEBT-SEARCH-KEY.
064700     PERFORM 6620-FIND-DEBT-MEMBER THRU 6620-EXIT.
064800     IF W-SUB NOT = ZERO
064900         ADD SM-TXN-AMOUNT(W-SUB2) TO W-DEBT-OWES-AMT(W-SUB)
065000     END-IF.
065100     MOVE SM-TO-USER-ID(W-SUB2) TO W-DEBT-SEARCH-KEY.
065200     PERFORM 6620-FIND-DEBT-MEMBER THRU 6620-EXIT.
065300     IF W-SUB NOT = ZERO
065400         ADD SM-TXN-AMOUNT(W-SUB2) TO W-DEBT-OWED-AMT(W-SUB)
065500     END-IF.
065600     ADD 1 TO W-SUB2.
065700     GO TO 6610-SUMMARY-LOOP.
065800 6500-EXIT.
065900     EXIT.
066000
066100******************************************************************
066200* 6620-FIND-DEBT-MEMBER - LOOKS UP W-DEBT-SEARCH-KEY IN THE
066300* MEMBER TABLE, RETURNING THE SUBSCRIPT IN W-SUB OR ZERO.
066400******************************************************************
066500 6620-FIND-DEBT-MEMBER.
066600     MOVE ZERO TO W-SUB.
066700     MOVE 1 TO W-SUB3.
066800 6621-SEARCH-LOOP.
066900     IF W-SUB3 > W-MEMBER-COUNT
067000         GO TO 6620-EXIT
067100     END-IF.
067200     IF W-MBR-USER-ID(W-SUB3) = W-DEBT-SEARCH-KEY
067300         MOVE W-SUB3 TO W-SUB
067400         GO TO 6620-EXIT
067500     END-IF.
067600     ADD 1 TO W-SUB3.
067700     GO TO 6621-SEARCH-LOOP.
067800 6620-EXIT.
067900     EXIT.
068000
068100******************************************************************
068200* 7000-WRITE-GROUP-SUMMARY - MEMBER LINES, EXPENSE TOTALS AND
068300* SETTLEMENT-PLAN LINES FOR THE GROUP JUST CLOSED.
068400******************************************************************
068500 7000-WRITE-GROUP-SUMMARY.
068600     MOVE 1 TO W-SUB.
068700 7010-MEMBER-LOOP.
068800     IF W-SUB > W-MEMBER-COUNT
068900         GO TO 7020-EXPENSE-TOTALS
069000     END-IF.
069100     IF W-MBR-BALANCE(W-SUB) > W-TOLERANCE
069200         MOVE 'OWES   ' TO W-RPT-STATUS-WORD
069300     ELSE
069400         IF W-MBR-BALANCE(W-SUB) < ZERO - W-TOLERANCE
069500             MOVE 'OWED   ' TO W-RPT-STATUS-WORD
069600         ELSE
069700             MOVE 'SETTLED' TO W-RPT-STATUS-WORD
069800         END-IF
069900     END-IF.
070000     MOVE W-MBR-BALANCE(W-SUB) TO W-RPT-MONEY-EDIT.
070100     IF W-MBR-BALANCE(W-SUB) < ZERO
070200         COMPUTE W-RPT-MONEY-EDIT =
070300             ZERO - W-MBR-BALANCE(W-SUB)
070400     END-IF.
070500     STRING '  MEMBER ' W-MBR-USER-ID(W-SUB) ' '
070600         W-MBR-USER-NAME(W-SUB) ' ' W-RPT-MONEY-EDIT
070700         ' ' W-RPT-STATUS-WORD
070800         DELIMITED BY SIZE INTO W-RPT-TEXT.
070900     PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
071000     ADD 1 TO W-SUB.
071100     GO TO 7010-MEMBER-LOOP.
071200
071300 7020-EXPENSE-TOTALS.
071400     MOVE W-GROUP-EXPENSE-TOTAL TO W-RPT-MONEY-EDIT.
071500     MOVE W-GROUP-EXPENSE-COUNT TO W-RPT-COUNT-EDIT-1.
071600     STRING '  EXPENSES ' W-RPT-COUNT-EDIT-1
071700         ' TOTAL ' W-RPT-MONEY-EDIT
071800         DELIMITED BY SIZE INTO W-RPT-TEXT.
071900     PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
072000
072100     MOVE 1 TO W-SUB.
072200 7030-PLAN-LOOP.
072300     IF W-SUB > SM-PLAN-COUNT
072400         GO TO 7040-DEBT-SUMMARY-INIT
072500     END-IF.
072600     MOVE SM-TXN-AMOUNT(W-SUB) TO W-RPT-MONEY-EDIT.
072700     STRING '  ' SM-FROM-USER-ID(W-SUB) ' PAYS '
072800         SM-TO-USER-ID(W-SUB) ' ' W-RPT-MONEY-EDIT
072900         DELIMITED BY SIZE INTO W-RPT-TEXT.
073000     PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
073100     ADD 1 TO W-SUB.
073200     GO TO 7030-PLAN-LOOP.
073300
073400******************************************************************
073500* 7040-DEBT-SUMMARY-LOOP - PER TKT-0529, PRINTS EACH MEMBER'S
073600* TOTAL-OWES, TOTAL-OWED AND NET FROM W-DEBT-SUM-AREA (BUILT BY
073700* 6600-BUILD-DEBT-SUMMARY OFF THE SETTLE-PLAN TABLE).
073800******************************************************************
073900 7040-DEBT-SUMMARY-INIT.
074000     MOVE 1 TO W-SUB.
074100 7040-DEBT-SUMMARY-LOOP.
074200     IF W-SUB > W-MEMBER-COUNT
074300         GO TO 7000-EXIT
074400     END-IF.
074500     MOVE W-DEBT-OWES-AMT(W-SUB) TO W-RPT-MONEY-EDIT.
074600     MOVE W-DEBT-OWED-AMT(W-SUB) TO W-RPT-MONEY-EDIT-2.
074700     COMPUTE W-DEBT-NET-AMT =
074800         W-DEBT-OWES-AMT(W-SUB) - W-DEBT-OWED-AMT(W-SUB).
074900     MOVE W-DEBT-NET-AMT TO W-RPT-MONEY-EDIT-3.
075000     STRING '  DEBT ' W-MBR-USER-ID(W-SUB)
075100         ' OWES' W-RPT-MONEY-EDIT
075200         ' OWED' W-RPT-MONEY-EDIT-2
075300         ' NET' W-RPT-MONEY-EDIT-3
075400         DELIMITED BY SIZE INTO W-RPT-TEXT.
075500     PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
075600     ADD 1 TO W-SUB.
075700     GO TO 7040-DEBT-SUMMARY-LOOP.
075800 7000-EXIT.
075900     EXIT.
076000
076100 7900-WRITE-REPORT-LINE.
076200     MOVE SPACES TO FD-SUMMARY-LINE.
076300     MOVE W-RPT-LINE-1-U TO FD-SUMMARY-LINE.
076400     WRITE FD-SUMMARY-LINE.
076500     MOVE SPACES TO W-RPT-TEXT.
076600 7900-EXIT.
076700     EXIT.
076800
076900******************************************************************
077000* 8000-WRITE-GRAND-TOTALS - FINAL LINE OF THE SUMMARY REPORT.
077100******************************************************************
077200 8000-WRITE-GRAND-TOTALS.
077300     MOVE W-GRAND-EXPENSE-TOTAL TO W-RPT-MONEY-EDIT.
077400     MOVE W-GRAND-MEMBER-COUNT  TO W-RPT-COUNT-EDIT-1.
077500     MOVE W-GRAND-EXPENSE-COUNT TO W-RPT-COUNT-EDIT-2.
077600     MOVE W-REJECT-COUNT        TO W-RPT-COUNT-EDIT-3.
077700     STRING '**** GRAND TOTALS - GROUPS PROCESSED, MEMBERS '
077800         W-RPT-COUNT-EDIT-1 ' EXPENSES ' W-RPT-COUNT-EDIT-2
077900         ' AMOUNT ' W-RPT-MONEY-EDIT
078000         ' REJECTS ' W-RPT-COUNT-EDIT-3
078100         DELIMITED BY SIZE INTO W-RPT-TEXT.
078200     PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
078300 8000-EXIT.
078400     EXIT.
078500
078600******************************************************************
078700* 9900-TERMINATE - CLOSES ALL FILES.
078800******************************************************************
078900 9900-TERMINATE.
079000     CLOSE GROUPS-FILE
079100           USERS-FILE
079200           TRANSACTIONS-FILE
079300           BALANCES-FILE
079400           SETTLE-PLAN-FILE
079500           SUMMARY-FILE.
079600 9900-EXIT.
079700     EXIT.
079800
