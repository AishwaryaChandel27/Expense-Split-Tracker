000100******************************************************************
000200* ESDWRK  -  COMMON WORKING-STORAGE FOR THE ESD SUITE
000300* SYSTEM.......  ESD  EXPENSE SETTLEMENT AND DEBT SIMPLIFICATION
000400*                HOLDS THE CURRENT GROUP'S MEMBER/BALANCE TABLE,
000500*                THE VALID-CURRENCY TABLE AND THE REJECT-MESSAGE
000600*                WORK AREA SHARED BY ESD0100 THROUGH ESD0500.
000700* MAINTAINED BY.  R. LUCERO
000800******************************************************************
000900* 1988-01-11 RTL  TKT-0061  ORIGINAL WORK AREA (BALANCE TABLE).
001000* 1990-02-27 MHB  TKT-0151  ADDED W-CURR-TABLE FOR ISO CODE CHECK.
001100* 1996-05-20 MHB  TKT-0402  RAISED MEMBER TABLE TO 200 ENTRIES -
001200*                            50 WAS TOO SMALL FOR CAMPUS GROUPS.
001300* 1997-10-02 JQP  TKT-0455  W-MEMBER-TABLE MADE EXTERNAL SO THE
001400*                            LEDGER, SPLITTER AND SIMPLIFIER ALL
001500*                            SEE THE SAME BALANCES WITHOUT A
001600*                            HUGE PARAMETER LIST ON EVERY CALL.
001700* 2006-04-18 MHB  TKT-0538  W-REJECT-WORK-AREA MADE EXTERNAL -
001800*                            THE LEDGER'S CONTROL-TOTAL CHECK AND
001900*                            THE SIMPLIFIER'S PLAN VALIDATION
002000*                            WERE BUMPING A PRIVATE COPY OF
002100*                            W-REJECT-COUNT THAT NEVER MADE IT
002200*                            BACK TO THE DRIVER'S GRAND TOTAL ON
002300*                            THE SUMMARY REPORT.  PER TKT-0499
002400*                            THIS COUNT WAS SUPPOSED TO BE
002500*                            SHARED ALL ALONG.
002600******************************************************************
002700 01  W-MEMBER-TABLE EXTERNAL.
002800     05  W-MEMBER-COUNT            PIC 9(4)  COMP.
002900     05  W-MEMBER-ENTRY OCCURS 200 TIMES
003000                       INDEXED BY W-MEMBER-IDX.
003100         10  W-MBR-USER-ID         PIC X(08).
003200         10  W-MBR-USER-NAME       PIC X(20).
003300         10  W-MBR-BALANCE         PIC S9(9)V99.
003400
003500 01  W-CURR-TABLE.
003600     05  FILLER PIC X(03) VALUE 'USD'.
003700     05  FILLER PIC X(03) VALUE 'EUR'.
003800     05  FILLER PIC X(03) VALUE 'GBP'.
003900     05  FILLER PIC X(03) VALUE 'JPY'.
004000     05  FILLER PIC X(03) VALUE 'CAD'.
004100     05  FILLER PIC X(03) VALUE 'AUD'.
004200     05  FILLER PIC X(03) VALUE 'CHF'.
004300     05  FILLER PIC X(03) VALUE 'CNY'.
004400     05  FILLER PIC X(03) VALUE 'INR'.
004500 01  W-CURR-TABLE-R REDEFINES W-CURR-TABLE.
004600     05  W-CURR-ENTRY OCCURS 9 TIMES PIC X(03).
004700
004800 01  W-REJECT-WORK-AREA EXTERNAL.
004900     05  W-REJECT-COUNT            PIC 9(5)  COMP.
005000     05  W-REJECT-KEY              PIC X(08).
005100     05  W-REJECT-REASON-CDE       PIC X(04).
005200     05  W-REJECT-MESSAGE          PIC X(60).
005300     05  FILLER                    PIC X(04).
005400
005500 01  W-AMOUNT-WORK-AREA.
005600     05  W-TOLERANCE               PIC S9(9)V99 VALUE 0.01.
005700     05  W-ZERO-FLOOR              PIC S9(9)V99 VALUE 0.
005800     05  W-WORK-AMT-1              PIC S9(11)V99.
005900     05  W-WORK-AMT-2              PIC S9(11)V99.
006000     05  W-WORK-AMT-3              PIC S9(11)V99.
006100     05  W-REMAINDER-AMT           PIC S9(11)V99.
006200     05  FILLER                    PIC X(04).
006300
