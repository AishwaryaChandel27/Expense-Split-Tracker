000100******************************************************************
000200* ESDLGR  -  CALL LINKAGE AREA FOR THE ESD0300 BALANCE LEDGER
000300* SYSTEM.......  ESD  EXPENSE SETTLEMENT AND DEBT SIMPLIFICATION
000400*                COPIED INTO ESD0100'S WORKING-STORAGE AND INTO
000500*                THE LINKAGE SECTION OF ESD0300.
000600* MAINTAINED BY.  R. LUCERO
000700******************************************************************
000800* 1988-01-11 RTL  TKT-0061  ORIGINAL LEDGER LINKAGE - POST-EXP
000900*                            AND POST-SETTLE REQUESTS ONLY.
001000* 1996-05-20 MHB  TKT-0402  ADDED LG-REQ-REMOVE-CHECK REQUEST FOR
001100*                            MEMBER AND GROUP DELETION.
001200******************************************************************
001300 01  ESD-LEDGER-AREA.
001400     05  LG-REQUEST-CDE            PIC X(02).
001500         88  LG-REQ-POST-EXPENSE       VALUE 'PE'.
001600         88  LG-REQ-POST-SETTLEMENT    VALUE 'PS'.
001700         88  LG-REQ-REMOVE-CHECK       VALUE 'RC'.
001800     05  LG-PAYER-ID               PIC X(08).
001900     05  LG-PAYEE-ID               PIC X(08).
002000     05  LG-AMOUNT                 PIC S9(9)V99.
002100     05  LG-PARTICIPANT-COUNT      PIC 9(4)  COMP.
002200     05  LG-PARTICIPANT OCCURS 200 TIMES.
002300         10  LG-PART-USER-ID       PIC X(08).
002400         10  LG-PART-SHARE-AMT     PIC S9(9)V99.
002500     05  LG-RESULT-CDE             PIC X(01).
002600         88  LG-RESULT-VALID           VALUE 'Y'.
002700         88  LG-RESULT-INVALID         VALUE 'N'.
002800     05  LG-REASON-MSG             PIC X(60).
002900     05  FILLER                    PIC X(04).
003000
