000100******************************************************************
000200* PROGRAM....  ESD0400
000300* TITLE......  EXPENSE SETTLEMENT - DEBT SIMPLIFIER
000400* SYSTEM.....  ESD  EXPENSE SETTLEMENT AND DEBT SIMPLIFICATION
000500*
000600*   TAKES THE FINAL BALANCE VECTOR FOR ONE GROUP FROM THE
000700*   SHARED W-MEMBER-TABLE AND REDUCES IT TO THE SMALLEST SET OF
000800*   PAY-OFF TRANSACTIONS THAT ZEROES EVERY MEMBER OUT, BY
000900*   REPEATEDLY MATCHING THE BIGGEST DEBTOR AGAINST THE BIGGEST
001000*   CREDITOR.  A SECOND PASS PROVES THE PLAN IS CORRECT BEFORE
001100*   HANDING IT BACK TO THE CALLER.
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID. ESD0400.
001500 AUTHOR. M. H. BRANDT.
001600 INSTALLATION. DATA PROCESSING - MEMBER ACCOUNTS.
001700 DATE-WRITTEN. 02/27/1990.
001800 DATE-COMPILED.
001900 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002000******************************************************************
002100* C H A N G E   L O G
002200******************************************************************
002300* 1990-02-27 MHB  TKT-0151  ORIGINAL PROGRAM - GREEDY DEBTOR /
002400*                            CREDITOR MATCHING OVER W-MEMBER-
002500*                            TABLE, TIES BROKEN BY TABLE ORDER.
002600* 1996-05-20 MHB  TKT-0402  RAISED WORK TABLES TO 200 ENTRIES.
002700* 1998-11-30 DKM  TKT-Y2K1  Y2K REVIEW - NO DATE FIELDS IN THIS
002800*                            PROGRAM, NO CHANGE REQUIRED.
002900* 2003-11-19 JQP  TKT-0499  ADDED THE VALIDATION PASS (9000) THAT
003000*                            PROVES THE PLAN ZEROES EVERY MEMBER
003100*                            BEFORE RETURNING TO ESD0100.
003200* 2004-08-05 JQP  TKT-0511  CHECK TABLE LOOKUP (9100) NOW USES
003300*                            W-CHECK-SEARCH-KEY INSTEAD OF A
003400*                            SUBSCRIPT PASSED ON THE PERFORM.
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS ESD-AMOUNT-CLASS IS '0' THRU '9'
004100     UPSI-0 ON STATUS IS ESD-DEBUG-ON
004200     UPSI-0 OFF STATUS IS ESD-DEBUG-OFF.
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500 77  W-PROGRAM-ID                  PIC X(08) VALUE 'ESD0400'.
004600 01  W-WORK-AREA.
004700     05  W-SUB                     PIC 9(4)  COMP.
004800     05  W-DEBTOR-SUB              PIC 9(4)  COMP.
004900     05  W-CREDITOR-SUB            PIC 9(4)  COMP.
005000     05  W-PLAN-SUB                PIC 9(4)  COMP.
005100     05  W-MOVE-AMOUNT             PIC S9(9)V99.
005200     05  W-HIGH-DEBIT              PIC S9(9)V99.
005300     05  W-HIGH-CREDIT             PIC S9(9)V99.
005400     05  W-CHECK-SEARCH-KEY        PIC X(08).
005500     05  FILLER                    PIC X(04).
005600*
005700*    W-COPY-TABLE HOLDS A WORKING COPY OF THE BALANCES SO THE
005800*    GREEDY PASS CAN WHITTLE THEM DOWN TO ZERO WITHOUT DISTURBING
005900*    THE OFFICIAL LEDGER IN THE EXTERNAL MEMBER TABLE.
006000*
006100 01  W-COPY-TABLE.
006200     05  W-COPY-COUNT              PIC 9(4)  COMP.
006300     05  W-COPY-ENTRY OCCURS 200 TIMES.
006400         10  W-COPY-USER-ID        PIC X(08).
006500         10  W-COPY-BALANCE        PIC S9(9)V99.
006600     05  FILLER                    PIC X(04).
006700 01  W-COPY-TABLE-U REDEFINES W-COPY-TABLE.
006800     05  FILLER                    PIC 9(4)  COMP.
006900     05  W-COPY-ENTRY-U OCCURS 200 TIMES
007000                                  PIC X(18).
007100     05  FILLER                    PIC X(04).
007200*
007300*    W-CHECK-TABLE IS THE SECOND WORKING COPY USED BY THE
007400*    VALIDATION PASS TO APPLY THE FINISHED PLAN AND PROVE IT
007500*    ZEROES EVERYONE OUT.
007600*
007700 01  W-CHECK-TABLE.
007800     05  W-CHECK-COUNT             PIC 9(4)  COMP.
007900     05  W-CHECK-ENTRY OCCURS 200 TIMES.
008000         10  W-CHECK-USER-ID       PIC X(08).
008100         10  W-CHECK-BALANCE       PIC S9(9)V99.
008200     05  FILLER                    PIC X(04).
008300 01  W-CHECK-TABLE-U REDEFINES W-CHECK-TABLE.
008400     05  FILLER                    PIC 9(4)  COMP.
008500     05  W-CHECK-ENTRY-U OCCURS 200 TIMES
008600                                  PIC X(18).
008700     05  FILLER                    PIC X(04).
008800 COPY ESDWRK.
008900 LINKAGE SECTION.
009000 COPY ESDSIM.
009100 PROCEDURE DIVISION USING ESD-SIMPLIFY-AREA.
009200******************************************************************
009300* 0000-MAIN-LOGIC CONTROLS THE THREE PASSES - LOAD, GREEDY
009400* MATCH, AND VALIDATE.
009500******************************************************************
009600 0000-MAIN-LOGIC.
009700     MOVE 'Y' TO SM-RESULT-CDE.
009800     MOVE SPACES TO SM-REASON-MSG.
009900     MOVE ZERO TO SM-PLAN-COUNT.
010000
010100     PERFORM 1000-LOAD-COPY-TABLE THRU 1000-EXIT.
010200     PERFORM 2000-BUILD-PLAN THRU 2000-EXIT
010300         UNTIL W-HIGH-DEBIT NOT > W-TOLERANCE
010400         OR W-HIGH-CREDIT NOT > W-TOLERANCE.
010500     PERFORM 9000-VALIDATE-PLAN THRU 9000-EXIT.
010600
010700     GOBACK.
010800
010900******************************************************************
011000* 1000-LOAD-COPY-TABLE - ZERO-FILTERED COPY OF THE MEMBER TABLE.
011100* BALANCES OF 0.01 OR LESS IN MAGNITUDE TAKE NO PART.
011200******************************************************************
011300 1000-LOAD-COPY-TABLE.
011400     MOVE ZERO TO W-COPY-COUNT.
011500     MOVE 1 TO W-SUB.
011600 1010-LOAD-LOOP.
011700     IF W-SUB > W-MEMBER-COUNT
011800         GO TO 1000-EXIT
011900     END-IF.
012000     IF W-MBR-BALANCE(W-SUB) > W-TOLERANCE
012100         OR W-MBR-BALANCE(W-SUB) < ZERO - W-TOLERANCE
012200         ADD 1 TO W-COPY-COUNT
012300         MOVE W-MBR-USER-ID(W-SUB)
012400             TO W-COPY-USER-ID(W-COPY-COUNT)
012500         MOVE W-MBR-BALANCE(W-SUB)
012600             TO W-COPY-BALANCE(W-COPY-COUNT)
012700     END-IF.
012800     ADD 1 TO W-SUB.
012900     GO TO 1010-LOAD-LOOP.
013000 1000-EXIT.
013100     EXIT.
013200
013300******************************************************************
013400* 2000-BUILD-PLAN - ONE PASS OF THE GREEDY MATCH.  FINDS THE
013500* LARGEST DEBTOR AND LARGEST CREDITOR REMAINING IN THE COPY
013600* TABLE, EMITS ONE PLAN LINE FOR MIN(DEBT, CREDIT), AND REDUCES
013700* BOTH ENTRIES.  TIES ARE BROKEN BY LOWEST TABLE SUBSCRIPT.
013800******************************************************************
013900 2000-BUILD-PLAN.
014000     MOVE ZERO TO W-HIGH-DEBIT.
014100     MOVE ZERO TO W-HIGH-CREDIT.
014200     MOVE ZERO TO W-DEBTOR-SUB.
014300     MOVE ZERO TO W-CREDITOR-SUB.
014400     MOVE 1 TO W-SUB.
014500 2010-FIND-LOOP.
014600     IF W-SUB > W-COPY-COUNT
014700         GO TO 2020-CHECK-PAIR
014800     END-IF.
014900     IF W-COPY-BALANCE(W-SUB) > W-HIGH-DEBIT
015000         MOVE W-COPY-BALANCE(W-SUB) TO W-HIGH-DEBIT
015100         MOVE W-SUB TO W-DEBTOR-SUB
015200     END-IF.
015300     IF (ZERO - W-COPY-BALANCE(W-SUB)) > W-HIGH-CREDIT
015400         COMPUTE W-HIGH-CREDIT = ZERO - W-COPY-BALANCE(W-SUB)
015500         MOVE W-SUB TO W-CREDITOR-SUB
015600     END-IF.
015700     ADD 1 TO W-SUB.
015800     GO TO 2010-FIND-LOOP.
015900 2020-CHECK-PAIR.
016000     IF W-DEBTOR-SUB = ZERO OR W-CREDITOR-SUB = ZERO
016100         GO TO 2000-EXIT
016200     END-IF.
016300     IF W-HIGH-DEBIT NOT > W-TOLERANCE
016400         OR W-HIGH-CREDIT NOT > W-TOLERANCE
016500         GO TO 2000-EXIT
016600     END-IF.
016700
016800     MOVE W-HIGH-DEBIT TO W-MOVE-AMOUNT.
016900     IF W-HIGH-CREDIT < W-MOVE-AMOUNT
017000         MOVE W-HIGH-CREDIT TO W-MOVE-AMOUNT
017100     END-IF.
017200
017300     ADD 1 TO SM-PLAN-COUNT.
017400     MOVE W-COPY-USER-ID(W-DEBTOR-SUB)
017500         TO SM-FROM-USER-ID(SM-PLAN-COUNT).
017600     MOVE W-COPY-USER-ID(W-CREDITOR-SUB)
017700         TO SM-TO-USER-ID(SM-PLAN-COUNT).
017800     MOVE W-MOVE-AMOUNT TO SM-TXN-AMOUNT(SM-PLAN-COUNT).
017900
018000     SUBTRACT W-MOVE-AMOUNT FROM W-COPY-BALANCE(W-DEBTOR-SUB).
018100     ADD      W-MOVE-AMOUNT TO   W-COPY-BALANCE(W-CREDITOR-SUB).
018200
018300     IF W-COPY-BALANCE(W-DEBTOR-SUB) NOT > W-TOLERANCE
018400         AND W-COPY-BALANCE(W-DEBTOR-SUB)
018500             NOT < ZERO - W-TOLERANCE
018600         MOVE ZERO TO W-COPY-BALANCE(W-DEBTOR-SUB)
018700     END-IF.
018800     IF W-COPY-BALANCE(W-CREDITOR-SUB) NOT > W-TOLERANCE
018900         AND W-COPY-BALANCE(W-CREDITOR-SUB)
019000             NOT < ZERO - W-TOLERANCE
019100         MOVE ZERO TO W-COPY-BALANCE(W-CREDITOR-SUB)
019200     END-IF.
019300 2000-EXIT.
019400     EXIT.
019500
019600******************************************************************
019700* 9000-VALIDATE-PLAN - APPLIES THE FINISHED PLAN TO A FRESH COPY
019800* OF THE ORIGINAL BALANCES AND CONFIRMS EVERY MEMBER ENDS UP
019900* WITHIN TOLERANCE OF ZERO.  A FAILURE HERE MEANS THE GREEDY
020000* PASS HAS A BUG, NOT A DATA PROBLEM - IT IS LOGGED BUT THE
020100* PLAN IS STILL RETURNED FOR THE OPERATOR TO REVIEW.
020200******************************************************************
020300 9000-VALIDATE-PLAN.
020400     MOVE W-MEMBER-COUNT TO W-CHECK-COUNT.
020500     MOVE 1 TO W-SUB.
020600 9010-COPY-LOOP.
020700     IF W-SUB > W-MEMBER-COUNT
020800         GO TO 9020-APPLY-PLAN
020900     END-IF.
021000     MOVE W-MBR-USER-ID(W-SUB)  TO W-CHECK-USER-ID(W-SUB).
021100     MOVE W-MBR-BALANCE(W-SUB)  TO W-CHECK-BALANCE(W-SUB).
021200     ADD 1 TO W-SUB.
021300     GO TO 9010-COPY-LOOP.
021400
021500 9020-APPLY-PLAN.
021600     MOVE 1 TO W-PLAN-SUB.
021700 9030-PLAN-LOOP.
021800     IF W-PLAN-SUB > SM-PLAN-COUNT
021900         GO TO 9040-CHECK-LOOP-START
022000     END-IF.
022100     MOVE SM-FROM-USER-ID(W-PLAN-SUB) TO W-CHECK-SEARCH-KEY.
022200     PERFORM 9100-FIND-CHECK-ENTRY THRU 9100-EXIT.
022300     IF W-SUB NOT = ZERO
022400         SUBTRACT SM-TXN-AMOUNT(W-PLAN-SUB)
022500             FROM W-CHECK-BALANCE(W-SUB)
022600     END-IF.
022700     MOVE SM-TO-USER-ID(W-PLAN-SUB) TO W-CHECK-SEARCH-KEY.
022800     PERFORM 9100-FIND-CHECK-ENTRY THRU 9100-EXIT.
022900     IF W-SUB NOT = ZERO
023000         ADD SM-TXN-AMOUNT(W-PLAN-SUB)
023100             TO W-CHECK-BALANCE(W-SUB)
023200     END-IF.
023300     ADD 1 TO W-PLAN-SUB.
023400     GO TO 9030-PLAN-LOOP.
023500
023600 9040-CHECK-LOOP-START.
023700     MOVE 1 TO W-SUB.
023800 9050-CHECK-LOOP.
023900     IF W-SUB > W-CHECK-COUNT
024000         GO TO 9000-EXIT
024100     END-IF.
024200     IF W-CHECK-BALANCE(W-SUB) > W-TOLERANCE
024300         OR W-CHECK-BALANCE(W-SUB) < ZERO - W-TOLERANCE
024400         MOVE 'N' TO SM-RESULT-CDE
024500         MOVE 'SIMPLIFIED PLAN DOES NOT ZERO EVERY BALANCE'
024600             TO SM-REASON-MSG
024700         ADD 1 TO W-REJECT-COUNT
024800         MOVE 'SIMP' TO W-REJECT-REASON-CDE
024900         MOVE SM-REASON-MSG TO W-REJECT-MESSAGE
025000         GO TO 9000-EXIT
025100     END-IF.
025200     ADD 1 TO W-SUB.
025300     GO TO 9050-CHECK-LOOP.
025400 9000-EXIT.
025500     EXIT.
025600
025700******************************************************************
025800* 9100-FIND-CHECK-ENTRY - LOOKS UP A USER-ID IN W-CHECK-TABLE.
025900* RETURNS THE SUBSCRIPT IN W-SUB, OR ZERO WHEN NOT FOUND.
026000******************************************************************
026100 9100-FIND-CHECK-ENTRY.
026200     MOVE ZERO TO W-SUB.
026300     MOVE 1 TO W-CREDITOR-SUB.
026400 9110-SEARCH-LOOP.
026500     IF W-CREDITOR-SUB > W-CHECK-COUNT
026600         GO TO 9100-EXIT
026700     END-IF.
026800     IF W-CHECK-USER-ID(W-CREDITOR-SUB) = W-CHECK-SEARCH-KEY
026900         MOVE W-CREDITOR-SUB TO W-SUB
027000         GO TO 9100-EXIT
027100     END-IF.
027200     ADD 1 TO W-CREDITOR-SUB.
027300     GO TO 9110-SEARCH-LOOP.
027400 9100-EXIT.
027500     EXIT.
027600
