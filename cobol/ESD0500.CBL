000100******************************************************************
000200* PROGRAM....  ESD0500
000300* TITLE......  EXPENSE SETTLEMENT - COMMON VALIDATION UTILITY
000400* SYSTEM.....  ESD  EXPENSE SETTLEMENT AND DEBT SIMPLIFICATION
000500*
000600*   ONE CALLED UTILITY SHARED BY ESD0100, ESD0200 AND ESD0300 SO
000700*   THE AMOUNT, CURRENCY AND SPLIT-RECONCILIATION RULES ARE ONLY
000800*   CODED IN ONE PLACE.  THE CALLER SETS VA-REQUEST-CDE AND THE
000900*   RELEVANT VA- FIELDS, CALLS THIS PROGRAM, AND TESTS
001000*   VA-RESULT-CDE ON RETURN.  VA-REASON-MSG IS SET WHENEVER
001100*   VA-RESULT-CDE COMES BACK 'N'.
001200*
001300*   REQUEST CODES HANDLED -
001400*     AM  EXPENSE AMOUNT MUST BE GREATER THAN ZERO AND NOT OVER
001500*         THE PER-EXPENSE CEILING.
001600*     CU  CURRENCY CODE MUST BE ONE OF THE NINE CODES THIS SHOP
001700*         SETTLES IN.
001800*     CM  EXPENSE CURRENCY MUST MATCH THE OWNING GROUP CURRENCY.
001900*     EX  EXACT-SPLIT SHARES MUST BE NON-NEGATIVE AND MUST SUM
002000*         TO THE EXPENSE AMOUNT WITHIN TOLERANCE.
002100*     PC  PERCENTAGE SHARES MUST FALL IN 0-100 AND MUST SUM TO
002200*         100 WITHIN TOLERANCE.
002300*     SC  A SETTLEMENT AMOUNT MUST BE GREATER THAN ZERO AND MUST
002400*         NOT EXCEED THE CAP THE CALLER COMPUTED.
002500*     PA  A SETTLEMENT AMOUNT MUST BE GREATER THAN ZERO.  NO
002600*         CEILING - THE AM CEILING IS FOR EXPENSES ONLY.
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID. ESD0500.
003000 AUTHOR. M. H. BRANNIGAN.
003100 INSTALLATION. DATA PROCESSING - MEMBER ACCOUNTS.
003200 DATE-WRITTEN. 02/27/1990.
003300 DATE-COMPILED.
003400 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
003500******************************************************************
003600* C H A N G E   L O G
003700******************************************************************
003800* 1990-02-27 MHB  TKT-0151  ORIGINAL PROGRAM - AM/CU/CM/EX/PC.
003900* 1990-03-01 MHB  TKT-0154  CORRECTED EX RECONCILE TOLERANCE FROM
004000*                            EXACT MATCH TO 0.01 PER ACCOUNTING.
004100* 1992-07-14 RTL  TKT-0266  PC REQUEST NOW REJECTS A NEGATIVE
004200*                            PERCENTAGE INSTEAD OF ABENDING.
004300* 1997-10-02 JQP  TKT-0455  ADDED SC REQUEST FOR SETTLEMENT CAP,
004400*                            CALLED FROM THE LEDGER, ESD0300.
004500* 1999-01-08 DKM  TKT-Y2K1  Y2K REVIEW - NO DATE FIELDS IN THIS
004600*                            PROGRAM, NO CHANGE REQUIRED.
004700* 2006-02-10 MHB  TKT-0533  ADDED PA REQUEST - SETTLEMENTS WERE
004800*                            BEING RUN PAST THE AM CHECK IN
004900*                            ESD0100 AND PICKING UP THE EXPENSE
005000*                            CEILING BY MISTAKE.  PA IS AMOUNT
005100*                            GREATER THAN ZERO ONLY.
005200* 2011-06-30 JQP  TKT-0803  CU REQUEST NOW UPPERCASES BEFORE THE
005300*                            TABLE SEARCH PER HELP DESK TICKET.
005400* 2012-03-05 JQP  TKT-0841  CM REQUEST NOW UPPERCASES BOTH SIDES
005500*                            BEFORE THE MATCH TEST - AN EXPENSE
005600*                            CURRENCY OF LOWER OR MIXED CASE WAS
005700*                            BEING WRONGLY REJECTED AGAINST THE
005800*                            GROUP CURRENCY, WHICH IS ALREADY
005900*                            UPPERCASE FROM THE CU CHECK AT
006000*                            REGISTRATION.
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     CLASS ESD-CURRENCY-CLASS IS 'A' THRU 'Z'
006700     UPSI-0 ON STATUS IS ESD-DEBUG-ON
006800     UPSI-0 OFF STATUS IS ESD-DEBUG-OFF.
006900 DATA DIVISION.
007000 WORKING-STORAGE SECTION.
007100 77  W-PROGRAM-ID                  PIC X(08) VALUE 'ESD0500'.
007200 01  W-WORK-AREA.
007300     05  W-SUB                     PIC 9(4)  COMP.
007400     05  W-SPLIT-SUM               PIC S9(11)V99.
007500     05  W-SPLIT-SUM-U REDEFINES W-SPLIT-SUM
007600                                   PIC 9(11)V99.
007700     05  W-DIFF-AMOUNT             PIC S9(11)V99.
007800     05  W-DIFF-ABS-VIEW REDEFINES W-DIFF-AMOUNT
007900                                   PIC 9(11)V99.
008000     05  W-PCT-SUM-AMOUNT          PIC S9(5)V99.
008100     05  W-PCT-SUM-VIEW REDEFINES W-PCT-SUM-AMOUNT
008200                                   PIC 9(5)V99.
008300     05  W-CEILING-AMOUNT          PIC S9(9)V99
008400                                   VALUE 1000000.00.
008500     05  W-LOWER-ALPHABET          PIC X(26) VALUE
008600         'abcdefghijklmnopqrstuvwxyz'.
008700     05  W-UPPER-ALPHABET          PIC X(26) VALUE
008800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
008900     05  FILLER                    PIC X(04).
009000 COPY ESDWRK.
009100 LINKAGE SECTION.
009200 COPY ESDVAL.
009300 PROCEDURE DIVISION USING ESD-VALIDATION-AREA.
009400******************************************************************
009500* 0000-MAIN-LOGIC DISPATCHES ON VA-REQUEST-CDE.  NO SINGLE CHECK
009600* RUNS UNLESS THE CALLER ASKED FOR IT BY NAME.
009700******************************************************************
009800 0000-MAIN-LOGIC.
009900     MOVE 'Y' TO VA-RESULT-CDE.
010000     MOVE SPACES TO VA-REASON-MSG.
010100
010200     IF VA-REQ-AMOUNT-RANGE
010300         PERFORM 1000-CHECK-AMOUNT-RANGE THRU 1000-EXIT
010400     END-IF.
010500     IF VA-REQ-CURRENCY-CODE
010600         PERFORM 2000-CHECK-CURRENCY-CODE THRU 2000-EXIT
010700     END-IF.
010800     IF VA-REQ-CURRENCY-MATCH
010900         PERFORM 2100-CHECK-CURRENCY-MATCH THRU 2100-EXIT
011000     END-IF.
011100     IF VA-REQ-EXACT-SPLIT
011200         PERFORM 3000-CHECK-EXACT-SPLIT THRU 3000-EXIT
011300     END-IF.
011400     IF VA-REQ-PERCENT-SPLIT
011500         PERFORM 3100-CHECK-PERCENT-SPLIT THRU 3100-EXIT
011600     END-IF.
011700     IF VA-REQ-SETTLE-CAP
011800         PERFORM 4000-CHECK-SETTLE-CAP THRU 4000-EXIT
011900     END-IF.
012000     IF VA-REQ-POSITIVE-AMT
012100         PERFORM 1100-CHECK-POSITIVE-AMOUNT THRU 1100-EXIT
012200     END-IF.
012300
012400     GOBACK.
012500
012600******************************************************************
012700* 1000-CHECK-AMOUNT-RANGE - EXPENSE AMOUNT > 0 AND <= 1,000,000.
012800******************************************************************
012900 1000-CHECK-AMOUNT-RANGE.
013000     IF VA-AMOUNT-1 NOT > ZERO
013100         MOVE 'N' TO VA-RESULT-CDE
013200         MOVE 'AMOUNT MUST BE GREATER THAN ZERO' TO VA-REASON-MSG
013300         GO TO 1000-EXIT
013400     END-IF.
013500     IF VA-AMOUNT-1 > W-CEILING-AMOUNT
013600         MOVE 'N' TO VA-RESULT-CDE
013700         MOVE 'AMOUNT EXCEEDS THE 1,000,000 CEILING'
013800             TO VA-REASON-MSG
013900     END-IF.
014000 1000-EXIT.
014100     EXIT.
014200
014300******************************************************************
014400* 1100-CHECK-POSITIVE-AMOUNT - SETTLEMENT AMOUNT MUST BE GREATER
014500* THAN ZERO.  NO CEILING TEST HERE - THE 1,000,000 EXPENSE
014600* CEILING DOES NOT APPLY TO SETTLEMENTS.  THE SETTLEMENT CAP
014700* ITSELF IS THE CALLER'S OUTSTANDING BALANCE, TESTED SEPARATELY
014800* BY THE SC REQUEST.
014900******************************************************************
015000 1100-CHECK-POSITIVE-AMOUNT.
015100     IF VA-AMOUNT-1 NOT > ZERO
015200         MOVE 'N' TO VA-RESULT-CDE
015300         MOVE 'AMOUNT MUST BE GREATER THAN ZERO' TO VA-REASON-MSG
015400     END-IF.
015500 1100-EXIT.
015600     EXIT.
015700
015800******************************************************************
015900* 2000-CHECK-CURRENCY-CODE - MUST BE ONE OF THE NINE ISO CODES
016000* THIS SHOP SETTLES IN.  COMPARE IS CASE-INSENSITIVE.
016100******************************************************************
016200 2000-CHECK-CURRENCY-CODE.
016300     INSPECT VA-CURRENCY-1
016400         CONVERTING W-LOWER-ALPHABET TO W-UPPER-ALPHABET.
016500     MOVE 'N' TO VA-RESULT-CDE.
016600     MOVE 1 TO W-SUB.
016700 2010-SEARCH-LOOP.
016800     IF W-SUB > 9
016900         MOVE 'CURRENCY CODE NOT RECOGNIZED BY THIS SHOP'
017000             TO VA-REASON-MSG
017100         GO TO 2000-EXIT
017200     END-IF.
017300     IF VA-CURRENCY-1 = W-CURR-ENTRY(W-SUB)
017400         MOVE 'Y' TO VA-RESULT-CDE
017500         GO TO 2000-EXIT
017600     END-IF.
017700     ADD 1 TO W-SUB.
017800     GO TO 2010-SEARCH-LOOP.
017900 2000-EXIT.
018000     EXIT.
018100
018200******************************************************************
018300* 2100-CHECK-CURRENCY-MATCH - EXPENSE CURRENCY = GROUP CURRENCY.
018400* COMPARE IS CASE-INSENSITIVE, SAME AS THE 2000 CU REQUEST -
018500* THE GROUP CURRENCY IS ALREADY UPPERCASE BY THE TIME IT GETS
018600* HERE (IT WENT THROUGH CU AT REGISTRATION) BUT THE EXPENSE'S
018700* OWN CURRENCY NEVER DID, SO BOTH SIDES ARE FOLDED HERE.
018800******************************************************************
018900 2100-CHECK-CURRENCY-MATCH.
019000     INSPECT VA-CURRENCY-1
019100         CONVERTING W-LOWER-ALPHABET TO W-UPPER-ALPHABET.
019200     INSPECT VA-CURRENCY-2
019300         CONVERTING W-LOWER-ALPHABET TO W-UPPER-ALPHABET.
019400     IF VA-CURRENCY-1 NOT = VA-CURRENCY-2
019500         MOVE 'N' TO VA-RESULT-CDE
019600         MOVE 'EXPENSE CURRENCY DOES NOT MATCH GROUP CURRENCY'
019700             TO VA-REASON-MSG
019800     END-IF.
019900 2100-EXIT.
020000     EXIT.
020100
020200******************************************************************
020300* 3000-CHECK-EXACT-SPLIT - NO NEGATIVE SHARE, SHARES SUM TO THE
020400* EXPENSE AMOUNT WITHIN THE 0.01 TOLERANCE.
020500******************************************************************
020600 3000-CHECK-EXACT-SPLIT.
020700     MOVE ZERO TO W-SPLIT-SUM.
020800     IF VA-SPLIT-COUNT = ZERO
020900         MOVE 'N' TO VA-RESULT-CDE
021000         MOVE 'EXPENSE HAS NO PARTICIPANTS' TO VA-REASON-MSG
021100         GO TO 3000-EXIT
021200     END-IF.
021300     MOVE 1 TO W-SUB.
021400 3010-SUM-LOOP.
021500     IF W-SUB > VA-SPLIT-COUNT
021600         GO TO 3020-RECONCILE
021700     END-IF.
021800     IF VA-SPLIT-TABLE(W-SUB) < ZERO
021900         MOVE 'N' TO VA-RESULT-CDE
022000         MOVE 'EXACT SPLIT SHARE MAY NOT BE NEGATIVE'
022100             TO VA-REASON-MSG
022200         GO TO 3000-EXIT
022300     END-IF.
022400     ADD VA-SPLIT-TABLE(W-SUB) TO W-SPLIT-SUM.
022500     ADD 1 TO W-SUB.
022600     GO TO 3010-SUM-LOOP.
022700 3020-RECONCILE.
022800     COMPUTE W-DIFF-AMOUNT = W-SPLIT-SUM - VA-AMOUNT-1.
022900     IF W-DIFF-AMOUNT < ZERO
023000         COMPUTE W-DIFF-AMOUNT = ZERO - W-DIFF-AMOUNT
023100     END-IF.
023200     IF W-DIFF-AMOUNT > W-TOLERANCE
023300         MOVE 'N' TO VA-RESULT-CDE
023400         MOVE 'EXACT SPLIT SHARES DO NOT SUM TO THE AMOUNT'
023500             TO VA-REASON-MSG
023600     END-IF.
023700 3000-EXIT.
023800     EXIT.
023900
024000******************************************************************
024100* 3100-CHECK-PERCENT-SPLIT - EACH SHARE IN 0-100, SHARES SUM TO
024200* 100 WITHIN THE 0.01 TOLERANCE.
024300******************************************************************
024400 3100-CHECK-PERCENT-SPLIT.
024500     MOVE ZERO TO W-PCT-SUM-AMOUNT.
024600     IF VA-SPLIT-COUNT = ZERO
024700         MOVE 'N' TO VA-RESULT-CDE
024800         MOVE 'EXPENSE HAS NO PARTICIPANTS' TO VA-REASON-MSG
024900         GO TO 3100-EXIT
025000     END-IF.
025100     MOVE 1 TO W-SUB.
025200 3110-SUM-LOOP.
025300     IF W-SUB > VA-SPLIT-COUNT
025400         GO TO 3120-RECONCILE
025500     END-IF.
025600     IF VA-SPLIT-TABLE(W-SUB) < ZERO OR
025700        VA-SPLIT-TABLE(W-SUB) > 100
025800         MOVE 'N' TO VA-RESULT-CDE
025900         MOVE 'PERCENTAGE MUST FALL BETWEEN 0 AND 100'
026000             TO VA-REASON-MSG
026100         GO TO 3100-EXIT
026200     END-IF.
026300     ADD VA-SPLIT-TABLE(W-SUB) TO W-PCT-SUM-AMOUNT.
026400     ADD 1 TO W-SUB.
026500     GO TO 3110-SUM-LOOP.
026600 3120-RECONCILE.
026700     COMPUTE W-DIFF-AMOUNT = W-PCT-SUM-AMOUNT - 100.
026800     IF W-DIFF-AMOUNT < ZERO
026900         COMPUTE W-DIFF-AMOUNT = ZERO - W-DIFF-AMOUNT
027000     END-IF.
027100     IF W-DIFF-AMOUNT > W-TOLERANCE
027200         MOVE 'N' TO VA-RESULT-CDE
027300         MOVE 'PERCENTAGES DO NOT SUM TO 100' TO VA-REASON-MSG
027400     END-IF.
027500 3100-EXIT.
027600     EXIT.
027700
027800******************************************************************
027900* 4000-CHECK-SETTLE-CAP - AMOUNT MUST BE POSITIVE AND MAY NOT GO
028000* OVER THE CAP THE CALLER COMPUTED, PLUS TOLERANCE.
028100******************************************************************
028200 4000-CHECK-SETTLE-CAP.
028300     IF VA-AMOUNT-1 NOT > ZERO
028400         MOVE 'N' TO VA-RESULT-CDE
028500         MOVE 'SETTLEMENT AMOUNT MUST BE GREATER THAN ZERO'
028600             TO VA-REASON-MSG
028700         GO TO 4000-EXIT
028800     END-IF.
028900     COMPUTE W-DIFF-AMOUNT = VA-AMOUNT-1 - VA-AMOUNT-2
029000                            - W-TOLERANCE.
029100     IF W-DIFF-AMOUNT > ZERO
029200         MOVE 'N' TO VA-RESULT-CDE
029300         MOVE 'SETTLEMENT AMOUNT EXCEEDS THE ALLOWED CAP'
029400             TO VA-REASON-MSG
029500     END-IF.
029600 4000-EXIT.
029700     EXIT.
029800
