000100******************************************************************
000200* PROGRAM....  ESD0200
000300* TITLE......  EXPENSE SETTLEMENT - EXPENSE SPLITTER
000400* SYSTEM.....  ESD  EXPENSE SETTLEMENT AND DEBT SIMPLIFICATION
000500*
000600*   CALLED ONCE PER EXPENSE BY THE COORDINATOR, ESD0100, AFTER
000700*   THE EXPENSE HEADER AND ITS SHARE DETAIL RECORDS HAVE BEEN
000800*   READ INTO THE ESD-SPLITTER-AREA.  BUILDS THE PER-PARTICIPANT
000900*   SHARE TABLE ACCORDING TO SP-SPLIT-TYPE AND CONFIRMS THE
001000*   SHARES RECONCILE TO THE EXPENSE AMOUNT WITHIN TOLERANCE.
001100*   POSTING THE RESULT TO THE BALANCE TABLE IS THE LEDGER'S JOB,
001200*   ESD0300 - THIS PROGRAM ONLY BUILDS AND CHECKS THE TABLE.
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. ESD0200.
001600 AUTHOR. R. T. LUCERO.
001700 INSTALLATION. DATA PROCESSING - MEMBER ACCOUNTS.
001800 DATE-WRITTEN. 04/09/1987.
001900 DATE-COMPILED.
002000 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002100******************************************************************
002200* C H A N G E   L O G
002300******************************************************************
002400* 1987-04-09 RTL  TKT-0032  ORIGINAL PROGRAM - EQUAL SPLIT ONLY.
002500* 1988-09-19 RTL  TKT-0088  ADDED EXACT SPLIT (2000- PARAGRAPHS).
002600* 1990-03-01 MHB  TKT-0154  ADDED PERCENTAGE SPLIT AND THE FINAL
002700*                            9000- RECONCILE CHECK FOR ALL THREE.
002800* 1992-07-14 RTL  TKT-0266  LAST-PARTICIPANT REMAINDER FIX-UP NOW
002900*                            APPLIES TO PERCENT SPLIT AS WELL AS
003000*                            EQUAL SPLIT, NOT JUST EQUAL.
003100* 1999-01-08 DKM  TKT-Y2K1  Y2K REVIEW - NO DATE FIELDS IN THIS
003200*                            PROGRAM, NO CHANGE REQUIRED.
003300* 2001-06-22 JQP  TKT-0472  RECONCILE CHECK NOW CALLS ESD0500
003400*                            (VA-REQ-EXACT-SPLIT/VA-REQ-PERCENT-
003500*                            SPLIT) INSTEAD OF TESTING THE DIFF
003600*                            AMOUNT IN LINE, PER SHOP STANDARD.
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS ESD-AMOUNT-CLASS IS '0' THRU '9'
004300     UPSI-0 ON STATUS IS ESD-DEBUG-ON
004400     UPSI-0 OFF STATUS IS ESD-DEBUG-OFF.
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700 77  W-PROGRAM-ID                  PIC X(08) VALUE 'ESD0200'.
004800 01  W-WORK-AREA.
004900     05  W-SUB                     PIC 9(4)  COMP.
005000     05  W-LAST-SUB                PIC 9(4)  COMP.
005100     05  W-SHARE-COUNT             PIC 9(4)  COMP.
005200     05  W-PER-SHARE-AMT           PIC S9(9)V99.
005300     05  W-SUM-SHARES              PIC S9(11)V99.
005400     05  W-SUM-SHARES-U REDEFINES W-SUM-SHARES
005500                                   PIC 9(11)V99.
005600     05  W-RESIDUAL-AMT            PIC S9(9)V99.
005700     05  W-DIFF-AMOUNT             PIC S9(11)V99.
005800     05  W-DIFF-ABS-VIEW REDEFINES W-DIFF-AMOUNT
005900                                   PIC 9(11)V99.
006000     05  W-PCT-SHARE-AMT           PIC S9(9)V99.
006100     05  FILLER                    PIC X(04).
006200 COPY ESDWRK.
006300 COPY ESDVAL.
006400 LINKAGE SECTION.
006500 COPY ESDSPL.
006600 PROCEDURE DIVISION USING ESD-SPLITTER-AREA.
006700******************************************************************
006800* 0000-MAIN-LOGIC DISPATCHES ON SP-SPLIT-TYPE.
006900******************************************************************
007000 0000-MAIN-LOGIC.
007100     MOVE 'Y' TO SP-RESULT-CDE.
007200     MOVE SPACES TO SP-REASON-MSG.
007300
007400     IF SP-PARTICIPANT-COUNT = ZERO
007500         MOVE 'N' TO SP-RESULT-CDE
007600         MOVE 'EXPENSE HAS NO PARTICIPANTS' TO SP-REASON-MSG
007700         GOBACK
007800     END-IF.
007900
008000     IF SP-SPLIT-TYPE = 'E'
008100         PERFORM 1000-BUILD-EQUAL-SPLIT THRU 1000-EXIT
008200     END-IF.
008300     IF SP-SPLIT-TYPE = 'X'
008400         PERFORM 2000-BUILD-EXACT-SPLIT THRU 2000-EXIT
008500     END-IF.
008600     IF SP-SPLIT-TYPE = 'P'
008700         PERFORM 3000-BUILD-PERCENT-SPLIT THRU 3000-EXIT
008800     END-IF.
008900
009000     IF SP-RESULT-VALID
009100         PERFORM 9000-CHECK-RECONCILE THRU 9000-EXIT
009200     END-IF.
009300
009400     GOBACK.
009500
009600******************************************************************
009700* 1000-BUILD-EQUAL-SPLIT - AMOUNT DIVIDED EVENLY, ROUNDED HALF
009800* UP TO TWO DECIMALS, WITH THE ROUNDING REMAINDER SWEPT INTO THE
009900* LAST PARTICIPANT SO THE TABLE RECONCILES EXACTLY.
010000******************************************************************
010100 1000-BUILD-EQUAL-SPLIT.
010200     MOVE SP-PARTICIPANT-COUNT TO W-SHARE-COUNT.
010300     COMPUTE W-PER-SHARE-AMT ROUNDED =
010400         SP-EXP-AMOUNT / W-SHARE-COUNT.
010500     MOVE ZERO TO W-SUM-SHARES.
010600     MOVE 1 TO W-SUB.
010700 1010-ASSIGN-LOOP.
010800     IF W-SUB > SP-PARTICIPANT-COUNT
010900         GO TO 1020-SWEEP-REMAINDER
011000     END-IF.
011100     MOVE W-PER-SHARE-AMT TO SP-PART-SHARE-AMT(W-SUB).
011200     ADD W-PER-SHARE-AMT TO W-SUM-SHARES.
011300     ADD 1 TO W-SUB.
011400     GO TO 1010-ASSIGN-LOOP.
011500 1020-SWEEP-REMAINDER.
011600     MOVE SP-PARTICIPANT-COUNT TO W-LAST-SUB.
011700     COMPUTE W-RESIDUAL-AMT = SP-EXP-AMOUNT - W-SUM-SHARES.
011800     ADD W-RESIDUAL-AMT TO SP-PART-SHARE-AMT(W-LAST-SUB).
011900 1000-EXIT.
012000     EXIT.
012100
012200******************************************************************
012300* 2000-BUILD-EXACT-SPLIT - SHARES COME VERBATIM FROM THE DETAIL
012400* RECORDS.  ESD0500 CONFIRMS NO SHARE IS NEGATIVE AND THE TOTAL
012500* TIES TO THE EXPENSE AMOUNT.
012600******************************************************************
012700 2000-BUILD-EXACT-SPLIT.
012800     MOVE 'EX'              TO VA-REQUEST-CDE.
012900     MOVE SP-EXP-AMOUNT     TO VA-AMOUNT-1.
013000     MOVE SP-PARTICIPANT-COUNT TO VA-SPLIT-COUNT.
013100     MOVE 1 TO W-SUB.
013200 2010-LOAD-LOOP.
013300     IF W-SUB > SP-PARTICIPANT-COUNT
013400         GO TO 2020-CALL-VALIDATOR
013500     END-IF.
013600     MOVE SP-PART-INPUT-VALUE(W-SUB) TO VA-SPLIT-TABLE(W-SUB).
013700     ADD 1 TO W-SUB.
013800     GO TO 2010-LOAD-LOOP.
013900 2020-CALL-VALIDATOR.
014000     CALL 'ESD0500' USING ESD-VALIDATION-AREA.
014100     IF VA-RESULT-INVALID
014200         MOVE 'N'          TO SP-RESULT-CDE
014300         MOVE VA-REASON-MSG TO SP-REASON-MSG
014400         GO TO 2000-EXIT
014500     END-IF.
014600     MOVE 1 TO W-SUB.
014700 2030-COPY-LOOP.
014800     IF W-SUB > SP-PARTICIPANT-COUNT
014900         GO TO 2000-EXIT
015000     END-IF.
015100     MOVE SP-PART-INPUT-VALUE(W-SUB) TO SP-PART-SHARE-AMT(W-SUB).
015200     ADD 1 TO W-SUB.
015300     GO TO 2030-COPY-LOOP.
015400 2000-EXIT.
015500     EXIT.
015600
015700******************************************************************
015800* 3000-BUILD-PERCENT-SPLIT - EACH SHARE IS AMOUNT TIMES PERCENT
015900* DIVIDED BY 100, ROUNDED HALF UP TO TWO DECIMALS.  ESD0500
016000* CONFIRMS THE PERCENTAGES THEMSELVES FALL IN 0-100 AND SUM TO
016100* 100.  ANY ROUNDING REMAINDER IS SWEPT INTO THE LAST SHARE.
016200******************************************************************
016300 3000-BUILD-PERCENT-SPLIT.
016400     MOVE 'PC'              TO VA-REQUEST-CDE.
016500     MOVE SP-PARTICIPANT-COUNT TO VA-SPLIT-COUNT.
016600     MOVE 1 TO W-SUB.
016700 3010-LOAD-LOOP.
016800     IF W-SUB > SP-PARTICIPANT-COUNT
016900         GO TO 3020-CALL-VALIDATOR
017000     END-IF.
017100     MOVE SP-PART-INPUT-VALUE(W-SUB) TO VA-SPLIT-TABLE(W-SUB).
017200     ADD 1 TO W-SUB.
017300     GO TO 3010-LOAD-LOOP.
017400 3020-CALL-VALIDATOR.
017500     CALL 'ESD0500' USING ESD-VALIDATION-AREA.
017600     IF VA-RESULT-INVALID
017700         MOVE 'N'          TO SP-RESULT-CDE
017800         MOVE VA-REASON-MSG TO SP-REASON-MSG
017900         GO TO 3000-EXIT
018000     END-IF.
018100     MOVE ZERO TO W-SUM-SHARES.
018200     MOVE 1 TO W-SUB.
018300 3030-COMPUTE-LOOP.
018400     IF W-SUB > SP-PARTICIPANT-COUNT
018500         GO TO 3040-SWEEP-REMAINDER
018600     END-IF.
018700     COMPUTE W-PCT-SHARE-AMT ROUNDED =
018800         SP-EXP-AMOUNT * SP-PART-INPUT-VALUE(W-SUB) / 100.
018900     MOVE W-PCT-SHARE-AMT TO SP-PART-SHARE-AMT(W-SUB).
019000     ADD W-PCT-SHARE-AMT TO W-SUM-SHARES.
019100     ADD 1 TO W-SUB.
019200     GO TO 3030-COMPUTE-LOOP.
019300 3040-SWEEP-REMAINDER.
019400     MOVE SP-PARTICIPANT-COUNT TO W-LAST-SUB.
019500     COMPUTE W-RESIDUAL-AMT = SP-EXP-AMOUNT - W-SUM-SHARES.
019600     ADD W-RESIDUAL-AMT TO SP-PART-SHARE-AMT(W-LAST-SUB).
019700 3000-EXIT.
019800     EXIT.
019900
020000******************************************************************
020100* 9000-CHECK-RECONCILE - THE ONE CHECK EVERY SPLIT TYPE MUST
020200* PASS BEFORE THE LEDGER IS ALLOWED TO POST IT: SHARES SUM TO
020300* THE EXPENSE AMOUNT WITHIN THE 0.01 TOLERANCE.
020400******************************************************************
020500 9000-CHECK-RECONCILE.
020600     MOVE ZERO TO W-SUM-SHARES.
020700     MOVE 1 TO W-SUB.
020800 9010-SUM-LOOP.
020900     IF W-SUB > SP-PARTICIPANT-COUNT
021000         GO TO 9020-COMPARE
021100     END-IF.
021200     ADD SP-PART-SHARE-AMT(W-SUB) TO W-SUM-SHARES.
021300     ADD 1 TO W-SUB.
021400     GO TO 9010-SUM-LOOP.
021500 9020-COMPARE.
021600     COMPUTE W-DIFF-AMOUNT = W-SUM-SHARES - SP-EXP-AMOUNT.
021700     IF W-DIFF-AMOUNT < ZERO
021800         COMPUTE W-DIFF-AMOUNT = ZERO - W-DIFF-AMOUNT
021900     END-IF.
022000     IF W-DIFF-AMOUNT > W-TOLERANCE
022100         MOVE 'N' TO SP-RESULT-CDE
022200         MOVE 'SPLIT SHARES DO NOT RECONCILE TO THE AMOUNT'
022300             TO SP-REASON-MSG
022400     END-IF.
022500 9000-EXIT.
022600     EXIT.
022700
