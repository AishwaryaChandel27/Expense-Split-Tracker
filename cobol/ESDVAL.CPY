000100******************************************************************
000200* ESDVAL  -  CALL LINKAGE AREA FOR THE ESD0500 VALIDATION UTILITY
000300* SYSTEM.......  ESD  EXPENSE SETTLEMENT AND DEBT SIMPLIFICATION
000400*                COPIED INTO THE WORKING-STORAGE OF EVERY CALLER
000500*                AND INTO THE LINKAGE SECTION OF ESD0500 ITSELF
000600*                SO THE TWO NEVER DRIFT OUT OF STEP.
000700* MAINTAINED BY.  R. LUCERO
000800******************************************************************
000900* 1990-02-27 MHB  TKT-0151  ORIGINAL VALIDATION LINKAGE AREA.
001000* 1997-10-02 JQP  TKT-0455  ADDED VA-REQ-SETTLE-CAP FOR LEDGER.
001100* 2006-02-10 MHB  TKT-0533  ADDED VA-REQ-POSITIVE-AMT SO A
001200*                            SETTLEMENT COULD BE AMOUNT-CHECKED
001300*                            WITHOUT THE EXPENSE CEILING.
001400******************************************************************
001500 01  ESD-VALIDATION-AREA.
001600     05  VA-REQUEST-CDE            PIC X(02).
001700         88  VA-REQ-AMOUNT-RANGE       VALUE 'AM'.
001800         88  VA-REQ-CURRENCY-CODE      VALUE 'CU'.
001900         88  VA-REQ-CURRENCY-MATCH     VALUE 'CM'.
002000         88  VA-REQ-EXACT-SPLIT        VALUE 'EX'.
002100         88  VA-REQ-PERCENT-SPLIT      VALUE 'PC'.
002200         88  VA-REQ-SETTLE-CAP         VALUE 'SC'.
002300         88  VA-REQ-POSITIVE-AMT       VALUE 'PA'.
002400     05  VA-AMOUNT-1               PIC S9(9)V99.
002500     05  VA-AMOUNT-2               PIC S9(9)V99.
002600     05  VA-CURRENCY-1             PIC X(03).
002700     05  VA-CURRENCY-2             PIC X(03).
002800     05  VA-SPLIT-COUNT            PIC 9(4)  COMP.
002900     05  VA-SPLIT-TABLE OCCURS 200 TIMES
003000                       PIC S9(9)V99.
003100     05  VA-RESULT-CDE             PIC X(01).
003200         88  VA-RESULT-VALID           VALUE 'Y'.
003300         88  VA-RESULT-INVALID         VALUE 'N'.
003400     05  VA-REASON-MSG             PIC X(60).
003500     05  FILLER                    PIC X(04).
003600
