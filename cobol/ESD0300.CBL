000100******************************************************************
000200* PROGRAM....  ESD0300
000300* TITLE......  EXPENSE SETTLEMENT - MEMBER BALANCE LEDGER
000400* SYSTEM.....  ESD  EXPENSE SETTLEMENT AND DEBT SIMPLIFICATION
000500*
000600*   OWNS THE POSTING RULES AGAINST W-MEMBER-TABLE, THE EXTERNAL
000700*   BALANCE TABLE SHARED WITH ESD0100, ESD0200 AND ESD0400.
000800*   A POSITIVE BALANCE MEANS THE MEMBER OWES THE GROUP; A
000900*   NEGATIVE BALANCE MEANS THE GROUP OWES THE MEMBER.  THE SUM
001000*   OF EVERY MEMBER'S BALANCE IN A GROUP MUST ALWAYS BE ZERO,
001100*   WITHIN TOLERANCE - THAT INVARIANT IS CHECKED AFTER EVERY
001200*   POST AND LOGGED IF IT EVER FAILS.
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. ESD0300.
001600 AUTHOR. R. T. LUCERO.
001700 INSTALLATION. DATA PROCESSING - MEMBER ACCOUNTS.
001800 DATE-WRITTEN. 01/11/1988.
001900 DATE-COMPILED.
002000 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002100******************************************************************
002200* C H A N G E   L O G
002300******************************************************************
002400* 1988-01-11 RTL  TKT-0061  ORIGINAL PROGRAM - POST-EXPENSE ONLY.
002500* 1990-02-27 MHB  TKT-0151  ADDED POST-SETTLEMENT (PS REQUEST)
002600*                            AND THE ELIGIBILITY / CAP CHECKS.
002700* 1996-05-20 MHB  TKT-0402  ADDED REMOVE-CHECK (RC REQUEST) FOR
002800*                            MEMBER AND GROUP DELETION RULES.
002900* 1997-10-02 JQP  TKT-0455  SETTLEMENT CAP NOW COMPUTED HERE AND
003000*                            PASSED TO ESD0500 AS VA-AMOUNT-2.
003100* 1999-01-08 DKM  TKT-Y2K1  Y2K REVIEW - NO DATE FIELDS IN THIS
003200*                            PROGRAM, NO CHANGE REQUIRED.
003300* 2003-11-19 JQP  TKT-0499  CONTROL-TOTAL CHECK NOW LOGS TO
003400*                            W-REJECT-WORK-AREA INSTEAD OF JUST
003500*                            DISPLAY - PICKED UP BY THE SUMMARY.
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS ESD-AMOUNT-CLASS IS '0' THRU '9'
004200     UPSI-0 ON STATUS IS ESD-DEBUG-ON
004300     UPSI-0 OFF STATUS IS ESD-DEBUG-OFF.
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600 77  W-PROGRAM-ID                  PIC X(08) VALUE 'ESD0300'.
004700 01  W-WORK-AREA.
004800     05  W-SUB                     PIC 9(4)  COMP.
004900     05  W-PAYER-SUB               PIC 9(4)  COMP.
005000     05  W-PAYEE-SUB               PIC 9(4)  COMP.
005100     05  W-CAP-AMOUNT              PIC S9(9)V99.
005200     05  W-CAP-AMOUNT-U REDEFINES W-CAP-AMOUNT
005300                                 PIC 9(9)V99.
005400     05  W-ABS-PAYEE-BAL           PIC S9(9)V99.
005500     05  W-CONTROL-TOTAL           PIC S9(11)V99.
005600     05  W-CONTROL-TOTAL-U REDEFINES W-CONTROL-TOTAL
005700                                   PIC 9(11)V99.
005800     05  W-SEARCH-KEY              PIC X(08).
005900     05  FILLER                    PIC X(04).
006000 COPY ESDWRK.
006100 COPY ESDVAL.
006200 LINKAGE SECTION.
006300 COPY ESDLGR.
006400 PROCEDURE DIVISION USING ESD-LEDGER-AREA.
006500******************************************************************
006600* 0000-MAIN-LOGIC DISPATCHES ON LG-REQUEST-CDE.
006700******************************************************************
006800 0000-MAIN-LOGIC.
006900     MOVE 'Y' TO LG-RESULT-CDE.
007000     MOVE SPACES TO LG-REASON-MSG.
007100
007200     IF LG-REQ-POST-EXPENSE
007300         PERFORM 1000-POST-EXPENSE THRU 1000-EXIT
007400     END-IF.
007500     IF LG-REQ-POST-SETTLEMENT
007600         PERFORM 2000-POST-SETTLEMENT THRU 2000-EXIT
007700     END-IF.
007800     IF LG-REQ-REMOVE-CHECK
007900         PERFORM 3000-REMOVE-CHECK THRU 3000-EXIT
008000     END-IF.
008100
008200     IF LG-RESULT-VALID
008300         PERFORM 9000-CHECK-CONTROL-TOTAL THRU 9000-EXIT
008400     END-IF.
008500
008600     GOBACK.
008700
008800******************************************************************
008900* 1000-POST-EXPENSE - PAYER LOSES THE FULL AMOUNT, EACH SHARER
009000* GAINS THEIR SHARE.  A SHARER WHO IS ALSO THE PAYER NETS OUT
009100* BECAUSE BOTH MOVES HIT THE SAME TABLE ENTRY.
009200******************************************************************
009300 1000-POST-EXPENSE.
009400     MOVE LG-PAYER-ID TO W-SEARCH-KEY.
009500     PERFORM 1100-FIND-MEMBER THRU 1100-EXIT.
009600     IF W-SUB = ZERO
009700         MOVE 'N' TO LG-RESULT-CDE
009800         MOVE 'PAYER IS NOT A MEMBER OF THE GROUP'
009900             TO LG-REASON-MSG
010000         GO TO 1000-EXIT
010100     END-IF.
010200     SUBTRACT LG-AMOUNT FROM W-MBR-BALANCE(W-SUB).
010300
010400     MOVE 1 TO W-PAYER-SUB.
010500 1010-POST-LOOP.
010600     IF W-PAYER-SUB > LG-PARTICIPANT-COUNT
010700         GO TO 1000-EXIT
010800     END-IF.
010900     MOVE LG-PART-USER-ID(W-PAYER-SUB) TO W-SEARCH-KEY.
011000     PERFORM 1100-FIND-MEMBER THRU 1100-EXIT.
011100     IF W-SUB = ZERO
011200         MOVE 'N' TO LG-RESULT-CDE
011300         MOVE 'SHARE PARTICIPANT IS NOT A GROUP MEMBER'
011400             TO LG-REASON-MSG
011500         GO TO 1000-EXIT
011600     END-IF.
011700     ADD LG-PART-SHARE-AMT(W-PAYER-SUB) TO W-MBR-BALANCE(W-SUB).
011800     ADD 1 TO W-PAYER-SUB.
011900     GO TO 1010-POST-LOOP.
012000 1000-EXIT.
012100     EXIT.
012200
012300******************************************************************
012400* 1100-FIND-MEMBER - LOOKS UP A USER-ID IN THE MEMBER TABLE.
012500* RETURNS THE SUBSCRIPT IN W-SUB, OR ZERO WHEN NOT FOUND.
012600******************************************************************
012700 1100-FIND-MEMBER.
012800     MOVE ZERO TO W-SUB.
012900     MOVE 1 TO W-PAYEE-SUB.
013000 1110-SEARCH-LOOP.
013100     IF W-PAYEE-SUB > W-MEMBER-COUNT
013200         GO TO 1100-EXIT
013300     END-IF.
013400     IF W-MBR-USER-ID(W-PAYEE-SUB) = W-SEARCH-KEY
013500         MOVE W-PAYEE-SUB TO W-SUB
013600         GO TO 1100-EXIT
013700     END-IF.
013800     ADD 1 TO W-PAYEE-SUB.
013900     GO TO 1110-SEARCH-LOOP.
014000 1100-EXIT.
014100     EXIT.
014200
014300******************************************************************
014400* 2000-POST-SETTLEMENT - PAYER MUST OWE (BALANCE > 0), PAYEE
014500* MUST BE OWED (BALANCE < 0).  THE CAP IS THE SMALLER OF WHAT
014600* THE PAYER OWES AND WHAT THE PAYEE IS OWED, PLUS TOLERANCE.
014700******************************************************************
014800 2000-POST-SETTLEMENT.
014900     PERFORM 2100-FIND-PAYER-PAYEE THRU 2100-EXIT.
015000     IF LG-RESULT-INVALID
015100         GO TO 2000-EXIT
015200     END-IF.
015300
015400     IF W-MBR-BALANCE(W-PAYER-SUB) NOT > ZERO
015500         MOVE 'N' TO LG-RESULT-CDE
015600         MOVE 'PAYER DOES NOT OWE MONEY IN THIS GROUP'
015700             TO LG-REASON-MSG
015800         GO TO 2000-EXIT
015900     END-IF.
016000     IF W-MBR-BALANCE(W-PAYEE-SUB) NOT < ZERO
016100         MOVE 'N' TO LG-RESULT-CDE
016200         MOVE 'PAYEE IS NOT OWED MONEY IN THIS GROUP'
016300             TO LG-REASON-MSG
016400         GO TO 2000-EXIT
016500     END-IF.
016600
016700     COMPUTE W-ABS-PAYEE-BAL =
016800         ZERO - W-MBR-BALANCE(W-PAYEE-SUB).
016900     MOVE W-MBR-BALANCE(W-PAYER-SUB) TO W-CAP-AMOUNT.
017000     IF W-ABS-PAYEE-BAL < W-CAP-AMOUNT
017100         MOVE W-ABS-PAYEE-BAL TO W-CAP-AMOUNT
017200     END-IF.
017300
017400     MOVE 'SC'          TO VA-REQUEST-CDE.
017500     MOVE LG-AMOUNT     TO VA-AMOUNT-1.
017600     MOVE W-CAP-AMOUNT  TO VA-AMOUNT-2.
017700     CALL 'ESD0500' USING ESD-VALIDATION-AREA.
017800     IF VA-RESULT-INVALID
017900         MOVE 'N'           TO LG-RESULT-CDE
018000         MOVE VA-REASON-MSG TO LG-REASON-MSG
018100         GO TO 2000-EXIT
018200     END-IF.
018300
018400     SUBTRACT LG-AMOUNT FROM W-MBR-BALANCE(W-PAYER-SUB).
018500     ADD      LG-AMOUNT TO   W-MBR-BALANCE(W-PAYEE-SUB).
018600 2000-EXIT.
018700     EXIT.
018800
018900******************************************************************
019000* 2100-FIND-PAYER-PAYEE - LOCATES BOTH PARTIES OF A SETTLEMENT.
019100******************************************************************
019200 2100-FIND-PAYER-PAYEE.
019300     MOVE ZERO TO W-PAYER-SUB.
019400     MOVE ZERO TO W-PAYEE-SUB.
019500     MOVE 1 TO W-SUB.
019600 2110-SEARCH-LOOP.
019700     IF W-SUB > W-MEMBER-COUNT
019800         GO TO 2120-CHECK-FOUND
019900     END-IF.
020000     IF W-MBR-USER-ID(W-SUB) = LG-PAYER-ID
020100         MOVE W-SUB TO W-PAYER-SUB
020200     END-IF.
020300     IF W-MBR-USER-ID(W-SUB) = LG-PAYEE-ID
020400         MOVE W-SUB TO W-PAYEE-SUB
020500     END-IF.
020600     ADD 1 TO W-SUB.
020700     GO TO 2110-SEARCH-LOOP.
020800 2120-CHECK-FOUND.
020900     IF W-PAYER-SUB = ZERO OR W-PAYEE-SUB = ZERO
021000         MOVE 'N' TO LG-RESULT-CDE
021100         MOVE 'PAYER OR PAYEE IS NOT A GROUP MEMBER'
021200             TO LG-REASON-MSG
021300     END-IF.
021400 2100-EXIT.
021500     EXIT.
021600
021700******************************************************************
021800* 3000-REMOVE-CHECK - A MEMBER MAY NOT BE REMOVED, NOR MAY THE
021900* GROUP BE DELETED, WHILE ANY BALANCE IS OUTSIDE TOLERANCE OF
022000* ZERO.  LG-PAYER-ID CARRIES THE MEMBER TO CHECK WHEN ONLY ONE
022100* MEMBER IS LEAVING; SPACES MEANS CHECK THE WHOLE GROUP.
022200******************************************************************
022300 3000-REMOVE-CHECK.
022400     MOVE 1 TO W-SUB.
022500 3010-CHECK-LOOP.
022600     IF W-SUB > W-MEMBER-COUNT
022700         GO TO 3000-EXIT
022800     END-IF.
022900     IF LG-PAYER-ID = SPACES
023000         OR LG-PAYER-ID = W-MBR-USER-ID(W-SUB)
023100         IF W-MBR-BALANCE(W-SUB) > W-TOLERANCE
023200             OR W-MBR-BALANCE(W-SUB) < ZERO - W-TOLERANCE
023300             MOVE 'N' TO LG-RESULT-CDE
023400             MOVE 'MEMBER OR GROUP HAS A NON-ZERO BALANCE'
023500                 TO LG-REASON-MSG
023600             GO TO 3000-EXIT
023700         END-IF
023800     END-IF.
023900     ADD 1 TO W-SUB.
024000     GO TO 3010-CHECK-LOOP.
024100 3000-EXIT.
024200     EXIT.
024300
024400******************************************************************
024500* 9000-CHECK-CONTROL-TOTAL - THE SUM OF EVERY BALANCE IN THE
024600* GROUP MUST STILL BE ZERO WITHIN TOLERANCE AFTER ANY POST.
024700******************************************************************
024800 9000-CHECK-CONTROL-TOTAL.
024900     MOVE ZERO TO W-CONTROL-TOTAL.
025000     MOVE 1 TO W-SUB.
025100 9010-SUM-LOOP.
025200     IF W-SUB > W-MEMBER-COUNT
025300         GO TO 9020-COMPARE
025400     END-IF.
025500     ADD W-MBR-BALANCE(W-SUB) TO W-CONTROL-TOTAL.
025600     ADD 1 TO W-SUB.
025700     GO TO 9010-SUM-LOOP.
025800 9020-COMPARE.
025900     IF W-CONTROL-TOTAL > W-TOLERANCE
026000         OR W-CONTROL-TOTAL < ZERO - W-TOLERANCE
026100         ADD 1 TO W-REJECT-COUNT
026200         MOVE 'CTRL' TO W-REJECT-REASON-CDE
026300         MOVE 'GROUP BALANCE CONTROL TOTAL IS NOT ZERO'
026400             TO W-REJECT-MESSAGE
026500     END-IF.
026600 9000-EXIT.
026700     EXIT.
026800
