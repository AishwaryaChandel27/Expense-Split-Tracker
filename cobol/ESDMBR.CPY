000100******************************************************************
000200* ESDMBR  -  EXPENSE-SETTLEMENT GROUP MEMBERSHIP RECORD LAYOUT
000300* SYSTEM.......  ESD  EXPENSE SETTLEMENT AND DEBT SIMPLIFICATION
000400* FILE.........  USERS INPUT (LINE SEQUENTIAL, FIXED FIELDS)
000500* MAINTAINED BY.  R. LUCERO
000600******************************************************************
000700* 1987-04-02 RTL  TKT-0031  ORIGINAL LAYOUT FOR MEMBERSHIP FILE.
000800* 1993-06-30 JQP  TKT-0344  ADDED MBR-USER-EMAIL, WAS NOT ON REC.
000900******************************************************************
001000 01  ESD-MEMBER-RECORD.
001100     05  MBR-USER-ID               PIC X(08).
001200     05  MBR-GROUP-ID              PIC X(08).
001300     05  MBR-USER-NAME             PIC X(20).
001400     05  MBR-USER-EMAIL            PIC X(30).
001500     05  FILLER                    PIC X(14).
001600
