000100******************************************************************
000200* ESDSPL  -  CALL LINKAGE AREA FOR THE ESD0200 EXPENSE SPLITTER
000300* SYSTEM.......  ESD  EXPENSE SETTLEMENT AND DEBT SIMPLIFICATION
000400*                COPIED INTO ESD0100'S WORKING-STORAGE AND INTO
000500*                THE LINKAGE SECTION OF ESD0200.
000600* MAINTAINED BY.  R. LUCERO
000700******************************************************************
000800* 1987-04-09 RTL  TKT-0032  ORIGINAL SPLITTER LINKAGE AREA.
000900******************************************************************
001000 01  ESD-SPLITTER-AREA.
001100     05  SP-SPLIT-TYPE             PIC X(01).
001200     05  SP-EXP-AMOUNT             PIC S9(9)V99.
001300     05  SP-PARTICIPANT-COUNT      PIC 9(4)  COMP.
001400     05  SP-PARTICIPANT OCCURS 200 TIMES.
001500         10  SP-PART-USER-ID       PIC X(08).
001600         10  SP-PART-INPUT-VALUE   PIC S9(9)V99.
001700         10  SP-PART-SHARE-AMT     PIC S9(9)V99.
001800     05  SP-RESULT-CDE             PIC X(01).
001900         88  SP-RESULT-VALID           VALUE 'Y'.
002000         88  SP-RESULT-INVALID         VALUE 'N'.
002100     05  SP-REASON-MSG             PIC X(60).
002200     05  FILLER                    PIC X(04).
002300
