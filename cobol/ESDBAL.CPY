000100******************************************************************
000200* ESDBAL  -  MEMBER BALANCE RECORD LAYOUT
000300* SYSTEM.......  ESD  EXPENSE SETTLEMENT AND DEBT SIMPLIFICATION
000400* FILE.........  BALANCES OUTPUT (LINE SEQUENTIAL)
000500*                POSITIVE BALANCE = MEMBER OWES THE GROUP.
000600*                NEGATIVE BALANCE = MEMBER IS OWED BY THE GROUP.
000700* MAINTAINED BY.  R. LUCERO
000800******************************************************************
000900* 1988-01-11 RTL  TKT-0061  ORIGINAL LAYOUT.
001000* 1996-05-20 MHB  TKT-0402  ADDED BAL-SIGN-VIEW REDEFINE FOR THE
001100*                            SETTLED / OWES / OWED REPORT WORD.
001200******************************************************************
001300 01  ESD-BALANCE-RECORD.
001400     05  BAL-GROUP-ID              PIC X(08).
001500     05  BAL-USER-ID               PIC X(08).
001600     05  BAL-BALANCE-AMT           PIC S9(9)V99.
001700     05  BAL-SIGN-VIEW REDEFINES BAL-BALANCE-AMT
001800                                   PIC 9(11).
001900     05  FILLER                    PIC X(13).
002000
